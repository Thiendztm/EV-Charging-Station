000100****************************************************************          
000200* PROGRAM:  EVSMRPT                                                       
000300*           Sample program for the VS COBOL II Compiler                   
000400*                                                                         
000500* AUTHOR :  K. BAUER                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* READS THE SESSION FILE AND WRITES THE MONTHLY NETWORK REPORT            
000900* PROCESSING IS CONTROLLED BY A ONE-RECORD PARAMETER FILE                 
001000* CARRYING THE REPORT-YEAR AND REPORT-MONTH FOR THE RUN                   
001100*                                                                         
001200* Parameter file record description:                                      
001300*     0    1                                                              
001400* ....5....0                                                              
001500* PARM-REPORT-YEAR (4)                                                    
001600* PARM-REPORT-MONTH (2)                                                   
001700*                                                                         
001800****************************************************************          
001900* CHANGE ACTIVITY:                                                        
002000*                                                                         
002100*   DATE      WHO   TICKET     DESCRIPTION                                
002200*   --------  ----  ---------  ---------------------------------          
002300*   93/07/09  RSN   EVS-0014   ORIGINAL PROGRAM                           
002400*   96/03/11  KTB   EVS-0044   AVERAGES NOW ROUNDED, STATE AUDIT          
002500*                              FLAGGED TRUNCATED PENNIES                  
002600*   98/11/03  KTB   EVS-0061   Y2K -- START-DATE/YEAR COMPARE             
002700*                              WIDENED TO CCYYMMDD, WAS YYMMDD            
002800*   99/06/14  KTB   EVS-0071   BUILT AS THE NETWORK-WIDE SIBLING          
002900*                              OF EVSDRPT, COPYBOOK STYLE ONLY            
003000*   05/03/22  DLP   EVS-0114   CALLS EVSCOST BEFORE ACCUMULATING          
003100*                              SO A SESSION WITH NO STORED TOTAL          
003200*                              STILL CONTRIBUTES REVENUE                  
003300*   06/01/09  DLP   EVS-0115   ADDED A CONDITION-NAME ON THE              
003400*                              SESSION-EOF SWITCH AND A DETAIL            
003500*                              LINE COUNTER TO MATCH THE REST OF          
003600*                              THE REPORTING SUITE PER THE SHOP           
003700*                              CODE-REVIEW STANDARD                       
003800****************************************************************          
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    EVSMRPT.                                                  
004100 AUTHOR.        K. BAUER.                                                 
004200 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004300 DATE-WRITTEN.  JULY 1993.                                                
004400 DATE-COMPILED.                                                           
004500 SECURITY.      UNCLASSIFIED.                                             
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     SELECT SESSION-FILE   ASSIGN TO SESSFILE                             
005600         ACCESS IS SEQUENTIAL                                             
005700         FILE STATUS  IS  WS-SESSFILE-STATUS.                             
005800                                                                          
005900     SELECT PARM-FILE      ASSIGN TO PARMFILE                             
006000         ACCESS IS SEQUENTIAL                                             
006100         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
006200                                                                          
006300     SELECT MONTHLY-REPORT-FILE ASSIGN TO MNTHOUT                         
006400         FILE STATUS  IS  WS-MNTHOUT-STATUS.                              
006500                                                                          
006600     SELECT REPORT-FILE    ASSIGN TO MRPTLIST                             
006700         FILE STATUS  IS  WS-REPORT-STATUS.                               
006800                                                                          
006900****************************************************************          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200                                                                          
007300 FD  SESSION-FILE                                                         
007400     RECORDING MODE IS F.                                                 
007500 COPY EVSESCOB.                                                           
007600                                                                          
007700 FD  PARM-FILE                                                            
007800     RECORDING MODE IS F.                                                 
007900 01  PARM-RECORD.                                                         
008000     05  PARM-REPORT-YEAR        PIC 9(04).                               
008100     05  PARM-REPORT-MONTH       PIC 9(02).                               
008200     05  FILLER                  PIC X(74).                               
008300                                                                          
008400 FD  MONTHLY-REPORT-FILE                                                  
008500     RECORDING MODE IS F.                                                 
008600 COPY EVMRPCOB.                                                           
008700                                                                          
008800 FD  REPORT-FILE                                                          
008900     RECORDING MODE IS F.                                                 
009000 01  REPORT-RECORD              PIC X(132).                               
009100                                                                          
009200*****************************************************************         
009300 WORKING-STORAGE SECTION.                                                 
009400*****************************************************************         
009500*    06/01/09 DLP EVS-0115 -- DETAIL LINE COUNTER FOR THE                 
009600*    END-OF-RUN OPERATOR MESSAGE, PER THE SHOP CODE-REVIEW                
009700*    STANDARD OF NAMING WORK COUNTERS INSTEAD OF LEAVING THEM             
009800*    IMPLICIT IN THE REPORT-WRITE PARAGRAPH                               
009900 77  WS-DETAIL-LINE-COUNT   PIC S9(7)  COMP  VALUE +0.                    
010000*                                                                         
010100 01  SYSTEM-DATE-AND-TIME.                                                
010200     05  SYSTEM-DATE.                                                     
010300         10  SYSTEM-YEAR             PIC 9(4).                            
010400         10  SYSTEM-MONTH            PIC 9(2).                            
010500         10  SYSTEM-DAY              PIC 9(2).                            
010600*                                                                         
010700     05  FILLER              PIC X(2)  VALUE SPACES.                      
010800 01  WS-FIELDS.                                                           
010900     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.                  
011000     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.                  
011100     05  WS-MNTHOUT-STATUS       PIC X(2)  VALUE SPACES.                  
011200     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
011300     05  WS-SESSION-FILE-EOF     PIC X     VALUE 'N'.                     
011400*    06/01/09 DLP EVS-0115 -- CONDITION-NAME ADDED, THE REST OF           
011500*    THE SUITE ALREADY TESTS THIS SWITCH BY NAME                          
011600         88  WS-AT-END-OF-SESSIONS    VALUE 'Y'.                          
011700*                                                                         
011800*    98/11/03 KTB EVS-0061 -- YEAR/MONTH COMPARE GROUP, CCYYMM            
011900     05  FILLER              PIC X(2)  VALUE SPACES.                      
012000 01  WS-SESSION-YM-GROUP.                                                 
012100     05  WS-SESSION-CCYY         PIC 9(04).                               
012200     05  WS-SESSION-MM           PIC 9(02).                               
012300     05  WS-SESSION-DD           PIC 9(02).                               
012400     05  FILLER              PIC X(2)  VALUE SPACES.                      
012500 01  WS-SESSION-YM-REDEF REDEFINES WS-SESSION-YM-GROUP.                   
012600     05  WS-SESSION-YM           PIC 9(06).                               
012700 01  WS-RUN-YM-GROUP.                                                     
012800     05  WS-RUN-CCYY             PIC 9(04).                               
012900     05  WS-RUN-MM               PIC 9(02).                               
013000     05  FILLER              PIC X(2)  VALUE SPACES.                      
013100 01  WS-RUN-YM-REDEF REDEFINES WS-RUN-YM-GROUP.                           
013200     05  WS-RUN-YM               PIC 9(06).                               
013300*                                                                         
013400 01  RUN-CONTROL-VARS.                                                    
013500     05  RUN-REPORT-YEAR         PIC 9(04)   VALUE 0.                     
013600     05  RUN-REPORT-MONTH        PIC 9(02)   VALUE 0.                     
013700*                                                                         
013800     05  FILLER              PIC X(2)  VALUE SPACES.                      
013900 01  TOTALS-VARS.                                                         
014000     05  NUM-TOTAL-SESSIONS      PIC S9(7)   COMP-3  VALUE +0.            
014100     05  TOT-ENERGY-ACCUM        PIC S9(9)V9(2) COMP-3 VALUE +0.          
014200     05  TOT-REVENUE-ACCUM       PIC S9(11)V9(2) COMP-3 VALUE +0.         
014300     05  AVG-ENERGY-ACCUM        PIC S9(7)V9(2) COMP-3 VALUE +0.          
014400     05  AVG-REVENUE-ACCUM       PIC S9(9)V9(2) COMP-3 VALUE +0.          
014500*                                                                         
014600*        *******************                                              
014700*            report lines                                                 
014800*        *******************                                              
014900     05  FILLER              PIC X(2)  VALUE SPACES.                      
015000 01  RPT-HEADER1.                                                         
015100     05  FILLER                     PIC X(40)                             
015200               VALUE 'MONTHLY NETWORK REPORT            DATE: '.          
015300     05  RPT-MM                     PIC 99.                               
015400     05  FILLER                     PIC X     VALUE '/'.                  
015500     05  RPT-DD                     PIC 99.                               
015600     05  FILLER                     PIC X     VALUE '/'.                  
015700     05  RPT-YY                     PIC 9999.                             
015800     05  FILLER                     PIC X(18)                             
015900                    VALUE ' (mm/dd/ccyy)     '.                           
016000     05  FILLER                     PIC X(63) VALUE SPACES.               
016100 01  RPT-HEADER2.                                                         
016200     05  FILLER PIC X(9)  VALUE 'RPT-YEAR '.                              
016300     05  FILLER PIC X     VALUE ' '.                                      
016400     05  FILLER PIC X(10) VALUE 'RPT-MONTH '.                             
016500     05  FILLER PIC X     VALUE ' '.                                      
016600     05  FILLER PIC X(14) VALUE 'TOTAL-SESSIONS'.                         
016700     05  FILLER PIC X(98) VALUE SPACES.                                   
016800 01  RPT-HEADER3.                                                         
016900     05  FILLER PIC X(132) VALUE ALL '-'.                                 
017000 01  RPT-DETAIL.                                                          
017100     05  RPT-REPORT-YEAR        PIC 9(4).                                 
017200     05  FILLER                 PIC X(6)  VALUE SPACES.                   
017300     05  RPT-REPORT-MONTH       PIC 9(2).                                 
017400     05  FILLER                 PIC X(8)  VALUE SPACES.                   
017500     05  RPT-TOTAL-SESSIONS     PIC ZZZZZZ9.                              
017600     05  FILLER                 PIC X(98) VALUE SPACES.                   
017700 01  RPT-TOTALS-HDR.                                                      
017800     05  FILLER PIC X(30) VALUE 'ENERGY / REVENUE TOTALS      '.          
017900     05  FILLER PIC X(102) VALUE SPACES.                                  
018000 01  RPT-TOTALS-DETAIL.                                                   
018100     05  FILLER              PIC XX       VALUE SPACES.                   
018200     05  RPT-TOTALS-TYPE     PIC X(15).                                   
018300     05  FILLER              PIC X(4)     VALUE ':   '.                   
018400     05  RPT-TOTALS-ITEM1    PIC X(11).                                   
018500     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.                             
018600     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1                  
018700                             PIC ZZZZZZZZ.99.                             
018800     05  FILLER              PIC X(3)     VALUE SPACES.                   
018900     05  RPT-TOTALS-ITEM2    PIC X(11).                                   
019000     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.                             
019100     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2                  
019200                             PIC ZZZZZZZZ.99.                             
019300     05  FILLER              PIC X(39)    VALUE SPACES.                   
019400 01  RPT-SPACES.                                                          
019500     05  FILLER              PIC X(132)   VALUE SPACES.                   
019600                                                                          
019700*****************************************************************         
019800 PROCEDURE DIVISION.                                                      
019900*****************************************************************         
020000                                                                          
020100 000-MAIN.                                                                
020200     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
020300     DISPLAY 'EVSMRPT STARTED DATE = ' SYSTEM-MONTH '/'                   
020400            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
020500                                                                          
020600     PERFORM 900-OPEN-ALL-FILES.                                          
020700     PERFORM 750-READ-PARM-RECORD.                                        
020800     PERFORM 800-INIT-REPORT.                                             
020900                                                                          
021000     PERFORM 100-PROCESS-SESSION-FILE THROUGH 100-EXIT                    
021100             UNTIL WS-AT-END-OF-SESSIONS.                                 
021200                                                                          
021300     PERFORM 850-WRITE-MONTHLY-REPORT.                                    
021400     PERFORM 905-CLOSE-ALL-FILES.                                         
021500                                                                          
021600     GOBACK.                                                              
021700                                                                          
021800 100-PROCESS-SESSION-FILE.                                                
021900     PERFORM 700-READ-SESSION-FILE.                                       
022000*    06/01/09 DLP EVS-0115 -- NOW TESTS THE CONDITION-NAME                
022100     IF WS-AT-END-OF-SESSIONS                                             
022200         GO TO 100-EXIT.                                                  
022300*    98/11/03 KTB EVS-0061 -- CCYYMM COMPARE, MONTH-WIDE FILTER           
022400     MOVE SS-START-DATE TO WS-SESSION-YM-GROUP.                           
022500     MOVE RUN-REPORT-YEAR  TO WS-RUN-CCYY.                                
022600     MOVE RUN-REPORT-MONTH TO WS-RUN-MM.                                  
022700     IF WS-SESSION-CCYY NOT = WS-RUN-CCYY                                 
022800         GO TO 100-EXIT.                                                  
022900     IF WS-SESSION-MM NOT = WS-RUN-MM                                     
023000         GO TO 100-EXIT.                                                  
023100*    05/03/22 DLP EVS-0114 -- DERIVE COST BEFORE ACCUMULATING             
023200     CALL 'EVSCOST' USING SS-SESSION-RECORD.                              
023300     ADD +1 TO NUM-TOTAL-SESSIONS.                                        
023400     ADD SS-ENERGY-KWH  TO TOT-ENERGY-ACCUM.                              
023500     ADD SS-TOTAL-COST  TO TOT-REVENUE-ACCUM.                             
023600 100-EXIT.                                                                
023700     EXIT.                                                                
023800                                                                          
023900 700-READ-SESSION-FILE.                                                   
024000     READ SESSION-FILE                                                    
024100       AT END MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
024200     IF WS-SESSFILE-STATUS = '10'                                         
024300         MOVE 'Y' TO WS-SESSION-FILE-EOF.                                 
024400                                                                          
024500 750-READ-PARM-RECORD.                                                    
024600     READ PARM-FILE                                                       
024700       AT END DISPLAY 'EVSMRPT -- MISSING PARM RECORD, ABEND'.            
024800     MOVE PARM-REPORT-YEAR  TO RUN-REPORT-YEAR.                           
024900     MOVE PARM-REPORT-MONTH TO RUN-REPORT-MONTH.                          
025000                                                                          
025100 800-INIT-REPORT.                                                         
025200     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
025300     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
025400     MOVE SYSTEM-DAY     TO RPT-DD.                                       
025500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
025600     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                        
025700     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                        
025800                                                                          
025900 850-WRITE-MONTHLY-REPORT.                                                
026000     IF NUM-TOTAL-SESSIONS > 0                                            
026100         COMPUTE AVG-ENERGY-ACCUM  ROUNDED =                              
026200             TOT-ENERGY-ACCUM  / NUM-TOTAL-SESSIONS                       
026300         COMPUTE AVG-REVENUE-ACCUM ROUNDED =                              
026400             TOT-REVENUE-ACCUM / NUM-TOTAL-SESSIONS                       
026500     ELSE                                                                 
026600         MOVE 0 TO AVG-ENERGY-ACCUM                                       
026700         MOVE 0 TO AVG-REVENUE-ACCUM.                                     
026800                                                                          
026900     MOVE RUN-REPORT-YEAR    TO MR-REPORT-YEAR.                           
027000     MOVE RUN-REPORT-MONTH   TO MR-REPORT-MONTH.                          
027100     MOVE NUM-TOTAL-SESSIONS TO MR-TOTAL-SESSIONS.                        
027200     MOVE TOT-ENERGY-ACCUM   TO MR-TOTAL-ENERGY.                          
027300     MOVE TOT-REVENUE-ACCUM  TO MR-TOTAL-REVENUE.                         
027400     MOVE AVG-ENERGY-ACCUM   TO MR-AVG-ENERGY.                            
027500     MOVE AVG-REVENUE-ACCUM  TO MR-AVG-REVENUE.                           
027600     WRITE MR-MONTHLY-REPORT-RECORD.                                      
027700                                                                          
027800     MOVE RUN-REPORT-YEAR    TO RPT-REPORT-YEAR.                          
027900     MOVE RUN-REPORT-MONTH   TO RPT-REPORT-MONTH.                         
028000     MOVE NUM-TOTAL-SESSIONS TO RPT-TOTAL-SESSIONS.                       
028100     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                         
028200     ADD +1 TO WS-DETAIL-LINE-COUNT.                                      
028300     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.                         
028400     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR.                             
028500     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
028600     MOVE 'Energy/Revenue:' TO RPT-TOTALS-TYPE.                           
028700     MOVE '    Energy:' TO RPT-TOTALS-ITEM1.                              
028800     MOVE TOT-ENERGY-ACCUM  TO RPT-TOTALS-VALUE1D.                        
028900     MOVE '   Revenue:' TO RPT-TOTALS-ITEM2.                              
029000     MOVE TOT-REVENUE-ACCUM TO RPT-TOTALS-VALUE2D.                        
029100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
029200     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
029300     MOVE 'Averages:      ' TO RPT-TOTALS-TYPE.                           
029400     MOVE '    Energy:' TO RPT-TOTALS-ITEM1.                              
029500     MOVE AVG-ENERGY-ACCUM  TO RPT-TOTALS-VALUE1D.                        
029600     MOVE '   Revenue:' TO RPT-TOTALS-ITEM2.                              
029700     MOVE AVG-REVENUE-ACCUM TO RPT-TOTALS-VALUE2D.                        
029800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
029900     ADD +2 TO WS-DETAIL-LINE-COUNT.                                      
030000     DISPLAY 'EVSMRPT -- DETAIL LINES WRITTEN: '                          
030100             WS-DETAIL-LINE-COUNT.                                        
030200                                                                          
030300 900-OPEN-ALL-FILES.                                                      
030400     OPEN INPUT    SESSION-FILE                                           
030500          INPUT    PARM-FILE                                              
030600          OUTPUT   MONTHLY-REPORT-FILE                                    
030700          OUTPUT   REPORT-FILE.                                           
030800     IF WS-SESSFILE-STATUS NOT = '00'                                     
030900       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                          
031000               WS-SESSFILE-STATUS                                         
031100       MOVE 16 TO RETURN-CODE                                             
031200       MOVE 'Y' TO WS-SESSION-FILE-EOF.                                   
031300                                                                          
031400 905-CLOSE-ALL-FILES.                                                     
031500     CLOSE SESSION-FILE                                                   
031600           PARM-FILE                                                      
031700           MONTHLY-REPORT-FILE                                            
031800           REPORT-FILE.                                                   
031900                                                                          
032000*  END OF PROGRAM EVSMRPT                                                 
