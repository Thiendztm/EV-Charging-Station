000100*****************************************************************         
000200*                                                               *         
000300*    EVSTACOB  --  CHARGING STATION MASTER RECORD               *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.DATA(STATION).        *         
000600*    Fixed length, 70 bytes.  Loaded to a WORKING-STORAGE       *         
000700*    table for lookup -- there is no indexed access method      *         
000800*    available on this shop's sort/merge utility box, so        *         
000900*    STATION-ID lookups are done by table SEARCH.                *        
001000*                                                                *        
001100*    MAINTENANCE                                                *         
001200*    ----------                                                 *         
001300*    90/08/14  RSN  ORIGINAL COPYBOOK                            *        
001400*    96/01/22  KTB  ADDED ST-STATUS-MAINT (MAINTENANCE STATE)    *        
001500*                                                                *        
001600*****************************************************************         
001700 01  ST-STATION-RECORD.                                                   
001800     05  ST-STATION-ID           PIC 9(09).                               
001900     05  ST-STATION-NAME         PIC X(40).                               
002000     05  ST-STATION-STATUS       PIC X(11).                               
002100         88  ST-STATUS-ONLINE          VALUE 'ONLINE     '.               
002200         88  ST-STATUS-OFFLINE         VALUE 'OFFLINE    '.               
002300         88  ST-STATUS-MAINT           VALUE 'MAINTENANCE'.               
002400     05  FILLER                  PIC X(10).                               
