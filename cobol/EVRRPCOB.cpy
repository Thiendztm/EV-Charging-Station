000100*****************************************************************         
000200*                                                               *         
000300*    EVRRPCOB  --  STATION REVENUE ROLLUP OUTPUT RECORD         *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.RPT(STAREV), written *          
000600*    by EVSREV -- one line per station, ranked descending by    *         
000700*    revenue, plus a network total line (RR-STATION-ID = 0,     *         
000800*    RR-RANK = 0).  Fixed length, 70 bytes.                     *         
000900*                                                                *        
001000*    MAINTENANCE                                                *         
001100*    ----------                                                 *         
001200*    99/07/28  KTB  ORIGINAL COPYBOOK -- BUILT WITH EVSREV       *        
001300*                                                                *        
001400*****************************************************************         
001500 01  RR-STATION-REVENUE-RECORD.                                           
001600     05  RR-STATION-ID           PIC 9(09).                               
001700     05  RR-STATION-NAME         PIC X(40).                               
001800     05  RR-STATION-REVENUE      PIC S9(9)V9(2) COMP-3.                   
001900     05  RR-RANK                 PIC 9(03).                               
002000     05  FILLER                  PIC X(12).                               
