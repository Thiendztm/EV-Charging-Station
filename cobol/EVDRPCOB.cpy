000100*****************************************************************         
000200*                                                               *         
000300*    EVDRPCOB  --  DAILY STATION REPORT OUTPUT RECORD           *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.RPT(DAILY), written  *          
000600*    by EVSDRPT for a single STATION-ID/REPORT-DATE selection.  *         
000700*    Fixed length, 60 bytes.                                    *         
000800*                                                                *        
000900*    MAINTENANCE                                                *         
001000*    ----------                                                 *         
001100*    99/06/02  KTB  ORIGINAL COPYBOOK -- BUILT WITH EVSDRPT      *        
001200*                                                                *        
001300*****************************************************************         
001400 01  DR-DAILY-REPORT-RECORD.                                              
001500     05  DR-REPORT-DATE          PIC 9(08).                               
001600     05  DR-STATION-ID           PIC 9(09).                               
001700     05  DR-TOTAL-SESSIONS       PIC 9(05).                               
001800     05  DR-COMPLETED-SESSIONS   PIC 9(05).                               
001900     05  DR-ACTIVE-SESSIONS      PIC 9(05).                               
002000     05  DR-TOTAL-ENERGY         PIC S9(7)V9(2) COMP-3.                   
002100     05  DR-TOTAL-REVENUE        PIC S9(9)V9(2) COMP-3.                   
002200     05  DR-AVG-ENERGY           PIC S9(5)V9(2) COMP-3.                   
002300     05  DR-AVG-REVENUE          PIC S9(7)V9(2) COMP-3.                   
002400     05  FILLER                  PIC X(08).                               
