000100*****************************************************************         
000200*                                                               *         
000300*    EVUSRCOB  --  NETWORK USER MASTER RECORD                   *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.DATA(USERMAST).       *         
000600*    Fixed length, 40 bytes.  Loaded to a WORKING-STORAGE       *         
000700*    table for lookup by USER-ID, same reasoning as ST-STATION- *         
000800*    RECORD in EVSTACOB.                                        *         
000900*                                                                *        
001000*    MAINTENANCE                                                *         
001100*    ----------                                                 *         
001200*    90/08/14  RSN  ORIGINAL COPYBOOK                            *        
001300*    99/02/09  KTB  Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD, *        
001400*                   NO CHANGE REQUIRED                           *        
001500*                                                                *        
001600*****************************************************************         
001700 01  US-USER-RECORD.                                                      
001800     05  US-USER-ID              PIC 9(09).                               
001900     05  US-USER-ROLE            PIC X(10).                               
002000         88  US-ROLE-DRIVER             VALUE 'EV_DRIVER '.               
002100         88  US-ROLE-STAFF              VALUE 'CS_STAFF  '.               
002200         88  US-ROLE-ADMIN              VALUE 'ADMIN     '.               
002300     05  US-WALLET-BALANCE       PIC S9(7)V9(2) COMP-3.                   
002400     05  US-ACTIVE-FLAG          PIC X(01).                               
002500         88  US-ACCOUNT-ACTIVE          VALUE 'Y'.                        
002600         88  US-ACCOUNT-INACTIVE        VALUE 'N'.                        
002700     05  FILLER                  PIC X(15).                               
