000100*****************************************************************         
000200*                                                               *         
000300*    EVSESCOB  --  CHARGING SESSION RECORD                      *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.DATA(SESSION),        *         
000600*    a single completed or in-progress charge taken at a        *         
000700*    network charging point.  Fixed length, 100 bytes.          *         
000800*                                                                *        
000900*    MAINTENANCE                                                *         
001000*    ----------                                                 *         
001100*    91/02/11  RSN  ORIGINAL COPYBOOK                            *        
001200*    94/07/19  RSN  ADDED SS-START-SOC/SS-END-SOC WHEN THE       *        
001300*                   BATTERY-HEALTH RIDER WAS ADDED               *        
001400*    98/11/03  KTB  Y2K -- START-DATE/END-DATE WIDENED TO        *        
001500*                   9(8) CCYYMMDD, WAS 9(6) YYMMDD               *        
001600*    05/03/22  DLP  ADDED SS-STAMP REDEFINES FOR SPENDING-       *        
001700*                   PERIOD RANGE COMPARES (REQ EVS-0114)         *        
001800*    05/03/22  DLP  ADDED SS-PRICE-TIERS REDEFINES -- CARRIED    *        
001900*                   OVER FROM THE OLD PEAK/OFF-PEAK RATE CARD,   *        
002000*                   KEPT SO ARCHIVED SESSIONS STILL RE-RUN       *        
002100*                                                                *        
002200*****************************************************************         
002300 01  SS-SESSION-RECORD.                                                   
002400     05  SS-SESSION-ID           PIC 9(09).                               
002500     05  SS-USER-ID              PIC 9(09).                               
002600     05  SS-STATION-ID           PIC 9(09).                               
002700     05  SS-CHARGER-ID           PIC 9(09).                               
002800     05  SS-START-STAMP-GROUP.                                            
002900         10  SS-START-DATE       PIC 9(08).                               
003000         10  SS-START-TIME       PIC 9(06).                               
003100     05  SS-STAMP-REDEF REDEFINES SS-START-STAMP-GROUP                    
003200                                 PIC 9(14).                               
003300     05  SS-END-STAMP-GROUP.                                              
003400         10  SS-END-DATE         PIC 9(08).                               
003500         10  SS-END-TIME         PIC 9(06).                               
003600     05  SS-END-STAMP-REDEF REDEFINES SS-END-STAMP-GROUP                  
003700                                 PIC 9(14).                               
003800     05  SS-ENERGY-KWH           PIC S9(5)V9(2) COMP-3.                   
003900     05  SS-PRICE-PER-KWH        PIC S9(5)V9(2) COMP-3.                   
004000     05  SS-PRICE-TIERS REDEFINES SS-PRICE-PER-KWH                        
004100                                 PIC X(4).                                
004200     05  SS-START-SOC            PIC 9(03).                               
004300     05  SS-END-SOC              PIC 9(03).                               
004400     05  SS-TOTAL-COST           PIC S9(7)V9(2) COMP-3.                   
004500     05  SS-SESSION-STATUS       PIC X(09).                               
004600         88  SS-STATUS-ACTIVE           VALUE 'ACTIVE   '.                
004700         88  SS-STATUS-COMPLETED        VALUE 'COMPLETED'.                
004800     05  FILLER                  PIC X(08).                               
