000100****************************************************************          
000200* PROGRAM:  EVSDRPT                                                       
000300*           Sample program for the OS/VS COBOL Compiler                   
000400*                                                                         
000500* AUTHOR :  R. NUNEZ                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* READS THE SESSION FILE AND WRITES THE DAILY STATION REPORT              
000900* PROCESSING IS CONTROLLED BY A ONE-RECORD PARAMETER FILE                 
001000* CARRYING THE STATION-ID AND REPORT-DATE FOR THE RUN                     
001100*                                                                         
001200* Parameter file record description:                                      
001300*     0    1    1    2                                                    
001400* ....5....0....5....0                                                    
001500* PARM-STATION-ID (9)                                                     
001600* PARM-REPORT-DATE (8)                                                    
001700*                                                                         
001800****************************************************************          
001900* CHANGE ACTIVITY:                                                        
002000*                                                                         
002100*   DATE      WHO   TICKET     DESCRIPTION                                
002200*   --------  ----  ---------  ---------------------------------          
002300*   93/06/02  RSN   EVS-0012   ORIGINAL PROGRAM                           
002400*   93/09/17  RSN   EVS-0020   ZERO-SESSION DAYS ABENDED THE              
002500*                              AVERAGE COMPUTE -- GUARDED                 
002600*   96/03/11  KTB   EVS-0044   AVERAGES NOW ROUNDED, STATE AUDIT          
002700*                              FLAGGED TRUNCATED PENNIES                  
002800*   98/11/03  KTB   EVS-0061   Y2K -- START-DATE COMPARE WIDENED          
002900*                              TO CCYYMMDD, WAS COMPARING YYMMDD          
003000*   99/06/02  KTB   EVS-0070   ADDED STATION-FILE TABLE LOOKUP SO         
003100*                              THE REPORT CAN PRINT THE STATION           
003200*                              NAME INSTEAD OF JUST THE ID                
003300*   05/03/22  DLP   EVS-0114   CALLS EVSCOST BEFORE ACCUMULATING          
003400*                              SO A SESSION WITH NO STORED TOTAL          
003500*                              STILL CONTRIBUTES REVENUE                  
003600*   06/01/09  DLP   EVS-0115   ADDED A DETAIL LINE COUNTER FOR            
003700*                              THE END-OF-RUN OPERATOR MESSAGE            
003800*                              PER THE SHOP CODE-REVIEW STANDARD          
003900****************************************************************          
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.    EVSDRPT.                                                  
004200 AUTHOR.        R. NUNEZ.                                                 
004300 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004400 DATE-WRITTEN.  JUNE 1993.                                                
004500 DATE-COMPILED.                                                           
004600 SECURITY.      UNCLASSIFIED.                                             
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-370.                                               
005000 OBJECT-COMPUTER.  IBM-370.                                               
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     SELECT SESSION-FILE   ASSIGN TO SESSFILE                             
005700         ACCESS IS SEQUENTIAL                                             
005800         FILE STATUS  IS  WS-SESSFILE-STATUS.                             
005900                                                                          
006000     SELECT STATION-FILE   ASSIGN TO STATFILE                             
006100         ACCESS IS SEQUENTIAL                                             
006200         FILE STATUS  IS  WS-STATFILE-STATUS.                             
006300                                                                          
006400     SELECT PARM-FILE      ASSIGN TO PARMFILE                             
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
006700                                                                          
006800     SELECT DAILY-REPORT-FILE ASSIGN TO DAILYOUT                          
006900         FILE STATUS  IS  WS-DAILYOUT-STATUS.                             
007000                                                                          
007100     SELECT REPORT-FILE    ASSIGN TO DRPTLIST                             
007200         FILE STATUS  IS  WS-REPORT-STATUS.                               
007300                                                                          
007400****************************************************************          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  SESSION-FILE                                                         
007900     LABEL RECORDS ARE STANDARD                                           
008000     BLOCK CONTAINS 0                                                     
008100     RECORDING MODE IS F.                                                 
008200**** 01  COPY EVSESCOB.                                                   
008300 COPY EVSESCOB.                                                           
008400                                                                          
008500 FD  STATION-FILE                                                         
008600     LABEL RECORDS ARE STANDARD                                           
008700     BLOCK CONTAINS 0                                                     
008800     RECORDING MODE IS F.                                                 
008900**** 01  COPY EVSTACOB.                                                   
009000 COPY EVSTACOB.                                                           
009100                                                                          
009200 FD  PARM-FILE                                                            
009300     LABEL RECORDS ARE STANDARD                                           
009400     BLOCK CONTAINS 0                                                     
009500     RECORDING MODE IS F.                                                 
009600 01  PARM-RECORD.                                                         
009700     05  PARM-STATION-ID        PIC 9(09).                                
009800     05  PARM-REPORT-DATE       PIC 9(08).                                
009900     05  FILLER                 PIC X(63).                                
010000                                                                          
010100 FD  DAILY-REPORT-FILE                                                    
010200     LABEL RECORDS ARE STANDARD                                           
010300     BLOCK CONTAINS 0                                                     
010400     RECORDING MODE IS F.                                                 
010500**** 01  COPY EVDRPCOB.                                                   
010600 COPY EVDRPCOB.                                                           
010700                                                                          
010800 FD  REPORT-FILE                                                          
010900     LABEL RECORDS ARE STANDARD                                           
011000     BLOCK CONTAINS 0                                                     
011100     RECORDING MODE IS F.                                                 
011200 01  REPORT-RECORD              PIC X(132).                               
011300                                                                          
011400*****************************************************************         
011500 WORKING-STORAGE SECTION.                                                 
011600*****************************************************************         
011700*    06/01/09 DLP EVS-0115 -- DETAIL LINE COUNTER, SEE 850-               
011800*    WRITE-DAILY-REPORT                                                   
011900 77  WS-DETAIL-LINE-COUNT   PIC S9(7)  COMP  VALUE +0.                    
012000*                                                                         
012100 01  SYSTEM-DATE-AND-TIME.                                                
012200     05  SYSTEM-DATE.                                                     
012300         10  SYSTEM-YEAR             PIC 9(4).                            
012400         10  SYSTEM-MONTH            PIC 9(2).                            
012500         10  SYSTEM-DAY              PIC 9(2).                            
012600*                                                                         
012700     05  FILLER              PIC X(2)  VALUE SPACES.                      
012800 01  WS-FIELDS.                                                           
012900     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.                  
013000     05  WS-STATFILE-STATUS      PIC X(2)  VALUE SPACES.                  
013100     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.                  
013200     05  WS-DAILYOUT-STATUS      PIC X(2)  VALUE SPACES.                  
013300     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
013400     05  WS-SESSION-FILE-EOF     PIC X     VALUE 'N'.                     
013500     05  WS-STATION-FILE-EOF     PIC X     VALUE 'N'.                     
013600*                                                                         
013700*    99/06/02 KTB EVS-0070 -- IN-MEMORY STATION-NAME TABLE,               
013800*    STATION-FILE HAS NO REAL INDEX SUPPORT ON THIS SYSTEM                
013900     05  FILLER              PIC X(2)  VALUE SPACES.                      
014000 01  STATION-TABLE-CONTROLS.                                              
014100     05  STA-TAB-COUNT           PIC S9(5)   COMP    VALUE +0.            
014200     05  STA-TAB-MAX             PIC S9(5)   COMP    VALUE +500.          
014300     05  STA-TAB-SUB             PIC S9(5)   COMP    VALUE +0.            
014400     05  STA-TAB-FOUND-SW        PIC X               VALUE 'N'.           
014500         88  STA-TAB-FOUND               VALUE 'Y'.                       
014600     05  FILLER              PIC X(2)  VALUE SPACES.                      
014700 01  STATION-NAME-TABLE.                                                  
014800     05  STA-TAB-ENTRY OCCURS 500 TIMES                                   
014900                       INDEXED BY STA-TAB-NDX.                            
015000         10  STA-TAB-ID          PIC 9(09).                               
015100         10  STA-TAB-NAME        PIC X(40).                               
015200*                                                                         
015300     05  FILLER              PIC X(2)  VALUE SPACES.                      
015400 01  RUN-CONTROL-VARS.                                                    
015500     05  RUN-STATION-ID          PIC 9(09)   VALUE 0.                     
015600     05  RUN-REPORT-DATE         PIC 9(08)   VALUE 0.                     
015700*    96/03/11 KTB EVS-0044 -- CCYY/MM/DD VIEW, USED ON THE                
015800*    OPERATOR CONSOLE TRACE SO A BAD PARM CARD IS OBVIOUS                 
015900     05  RUN-REPORT-DATE-R REDEFINES RUN-REPORT-DATE.                     
016000         10  RUN-REPORT-CCYY     PIC 9(04).                               
016100         10  RUN-REPORT-MM       PIC 9(02).                               
016200         10  RUN-REPORT-DD       PIC 9(02).                               
016300     05  RUN-STATION-NAME        PIC X(40)   VALUE SPACES.                
016400*                                                                         
016500     05  FILLER              PIC X(2)  VALUE SPACES.                      
016600 01  TOTALS-VARS.                                                         
016700     05  NUM-TOTAL-SESSIONS      PIC S9(5)   COMP-3  VALUE +0.            
016800     05  NUM-COMPLETED-SESSIONS  PIC S9(5)   COMP-3  VALUE +0.            
016900     05  NUM-ACTIVE-SESSIONS     PIC S9(5)   COMP-3  VALUE +0.            
017000     05  TOT-ENERGY-ACCUM        PIC S9(7)V9(2) COMP-3 VALUE +0.          
017100     05  TOT-REVENUE-ACCUM       PIC S9(9)V9(2) COMP-3 VALUE +0.          
017200     05  AVG-ENERGY-ACCUM        PIC S9(5)V9(2) COMP-3 VALUE +0.          
017300     05  AVG-REVENUE-ACCUM       PIC S9(7)V9(2) COMP-3 VALUE +0.          
017400*                                                                         
017500*        *******************                                              
017600*            report lines                                                 
017700*        *******************                                              
017800     05  FILLER              PIC X(2)  VALUE SPACES.                      
017900 01  RPT-HEADER1.                                                         
018000     05  FILLER                     PIC X(40)                             
018100               VALUE 'DAILY STATION REPORT              DATE: '.          
018200     05  RPT-MM                     PIC 99.                               
018300     05  FILLER                     PIC X     VALUE '/'.                  
018400     05  RPT-DD                     PIC 99.                               
018500     05  FILLER                     PIC X     VALUE '/'.                  
018600     05  RPT-YY                     PIC 9999.                             
018700     05  FILLER                     PIC X(18)                             
018800                    VALUE ' (mm/dd/ccyy)     '.                           
018900     05  FILLER                     PIC X(63) VALUE SPACES.               
019000 01  RPT-HEADER2.                                                         
019100     05  FILLER PIC X(10) VALUE 'REPT DATE '.                             
019200     05  FILLER PIC X     VALUE ' '.                                      
019300     05  FILLER PIC X(9)  VALUE 'STATION  '.                              
019400     05  FILLER PIC X     VALUE ' '.                                      
019500     05  FILLER PIC X(40)                                                 
019600             VALUE 'STATION NAME                            '.            
019700     05  FILLER PIC X(5)  VALUE 'TOTAL'.                                  
019800     05  FILLER PIC X     VALUE ' '.                                      
019900     05  FILLER PIC X(5)  VALUE 'COMPL'.                                  
020000     05  FILLER PIC X     VALUE ' '.                                      
020100     05  FILLER PIC X(5)  VALUE 'ACTIV'.                                  
020200     05  FILLER PIC X(46) VALUE SPACES.                                   
020300 01  RPT-HEADER3.                                                         
020400     05  FILLER PIC X(132) VALUE ALL '-'.                                 
020500 01  RPT-DETAIL.                                                          
020600     05  RPT-REPORT-DATE        PIC 9(8).                                 
020700     05  FILLER                 PIC X     VALUE ' '.                      
020800     05  RPT-STATION-ID         PIC 9(9).                                 
020900     05  FILLER                 PIC X     VALUE ' '.                      
021000     05  RPT-STATION-NAME       PIC X(40) VALUE SPACES.                   
021100     05  RPT-TOTAL-SESSIONS     PIC ZZZZ9.                                
021200     05  FILLER                 PIC X     VALUE ' '.                      
021300     05  RPT-COMPLETED-SESS     PIC ZZZZ9.                                
021400     05  FILLER                 PIC X     VALUE ' '.                      
021500     05  RPT-ACTIVE-SESS        PIC ZZZZ9.                                
021600     05  FILLER                 PIC X(46) VALUE SPACES.                   
021700 01  RPT-TOTALS-HDR.                                                      
021800     05  FILLER PIC X(30) VALUE 'ENERGY / REVENUE TOTALS      '.          
021900     05  FILLER PIC X(102) VALUE SPACES.                                  
022000 01  RPT-TOTALS-DETAIL.                                                   
022100     05  FILLER              PIC XX       VALUE SPACES.                   
022200     05  RPT-TOTALS-TYPE     PIC X(15).                                   
022300     05  FILLER              PIC X(4)     VALUE ':   '.                   
022400     05  RPT-TOTALS-ITEM1    PIC X(11).                                   
022500     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.                             
022600     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1                  
022700                             PIC ZZZZZZZZ.99.                             
022800     05  FILLER              PIC X(3)     VALUE SPACES.                   
022900     05  RPT-TOTALS-ITEM2    PIC X(11).                                   
023000     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.                             
023100     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2                  
023200                             PIC ZZZZZZZZ.99.                             
023300     05  FILLER              PIC X(39)    VALUE SPACES.                   
023400 01  RPT-SPACES.                                                          
023500     05  FILLER              PIC X(132)   VALUE SPACES.                   
023600                                                                          
023700*****************************************************************         
023800 PROCEDURE DIVISION.                                                      
023900*****************************************************************         
024000                                                                          
024100 000-MAIN.                                                                
024200     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
024300     DISPLAY 'EVSDRPT STARTED DATE = ' SYSTEM-MONTH '/'                   
024400            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
024500                                                                          
024600     PERFORM 900-OPEN-ALL-FILES.                                          
024700     PERFORM 750-READ-PARM-RECORD.                                        
024800     PERFORM 600-LOAD-STATION-TABLE THROUGH 600-EXIT                      
024900             UNTIL WS-STATION-FILE-EOF = 'Y'.                             
025000     PERFORM 650-LOOKUP-STATION-NAME.                                     
025100     PERFORM 800-INIT-REPORT.                                             
025200                                                                          
025300     PERFORM 100-PROCESS-SESSION-FILE THROUGH 100-EXIT                    
025400             UNTIL WS-SESSION-FILE-EOF = 'Y'.                             
025500                                                                          
025600     PERFORM 850-WRITE-DAILY-REPORT.                                      
025700     PERFORM 905-CLOSE-ALL-FILES.                                         
025800                                                                          
025900     GOBACK.                                                              
026000                                                                          
026100 100-PROCESS-SESSION-FILE.                                                
026200     PERFORM 700-READ-SESSION-FILE.                                       
026300     IF WS-SESSION-FILE-EOF = 'Y'                                         
026400         GO TO 100-EXIT.                                                  
026500     IF SS-STATION-ID NOT = RUN-STATION-ID                                
026600         GO TO 100-EXIT.                                                  
026700     IF SS-START-DATE NOT = RUN-REPORT-DATE                               
026800         GO TO 100-EXIT.                                                  
026900*    05/03/22 DLP EVS-0114 -- DERIVE COST BEFORE ACCUMULATING             
027000     CALL 'EVSCOST' USING SS-SESSION-RECORD.                              
027100     ADD +1 TO NUM-TOTAL-SESSIONS.                                        
027200     IF SS-STATUS-COMPLETED                                               
027300         ADD +1 TO NUM-COMPLETED-SESSIONS.                                
027400     IF SS-STATUS-ACTIVE                                                  
027500         ADD +1 TO NUM-ACTIVE-SESSIONS.                                   
027600     ADD SS-ENERGY-KWH  TO TOT-ENERGY-ACCUM.                              
027700     ADD SS-TOTAL-COST  TO TOT-REVENUE-ACCUM.                             
027800 100-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100 600-LOAD-STATION-TABLE.                                                  
028200     PERFORM 730-READ-STATION-FILE.                                       
028300     IF WS-STATION-FILE-EOF = 'Y'                                         
028400         GO TO 600-EXIT.                                                  
028500     IF STA-TAB-COUNT < STA-TAB-MAX                                       
028600         ADD +1 TO STA-TAB-COUNT                                          
028700         MOVE ST-STATION-ID    TO STA-TAB-ID   (STA-TAB-COUNT)            
028800         MOVE ST-STATION-NAME  TO STA-TAB-NAME (STA-TAB-COUNT).           
028900 600-EXIT.                                                                
029000     EXIT.                                                                
029100                                                                          
029200 650-LOOKUP-STATION-NAME.                                                 
029300*    99/06/02 KTB EVS-0070 -- DEFAULT WHEN THE STATION IS UNKNOWN         
029400     MOVE 'N' TO STA-TAB-FOUND-SW.                                        
029500     MOVE 'UNKNOWN STATION' TO RUN-STATION-NAME.                          
029600     MOVE +0 TO STA-TAB-SUB.                                              
029700     PERFORM 660-SEARCH-STATION-TABLE                                     
029800             VARYING STA-TAB-SUB FROM +1 BY +1                            
029900             UNTIL STA-TAB-SUB > STA-TAB-COUNT                            
030000                OR STA-TAB-FOUND.                                         
030100                                                                          
030200 660-SEARCH-STATION-TABLE.                                                
030300     IF STA-TAB-ID (STA-TAB-SUB) = RUN-STATION-ID                         
030400         MOVE STA-TAB-NAME (STA-TAB-SUB) TO RUN-STATION-NAME              
030500         MOVE 'Y' TO STA-TAB-FOUND-SW.                                    
030600                                                                          
030700 700-READ-SESSION-FILE.                                                   
030800     READ SESSION-FILE                                                    
030900       AT END MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
031000     IF WS-SESSFILE-STATUS = '10'                                         
031100         MOVE 'Y' TO WS-SESSION-FILE-EOF.                                 
031200                                                                          
031300 730-READ-STATION-FILE.                                                   
031400     READ STATION-FILE                                                    
031500       AT END MOVE 'Y' TO WS-STATION-FILE-EOF.                            
031600     IF WS-STATFILE-STATUS = '10'                                         
031700         MOVE 'Y' TO WS-STATION-FILE-EOF.                                 
031800                                                                          
031900 750-READ-PARM-RECORD.                                                    
032000     READ PARM-FILE                                                       
032100       AT END DISPLAY 'EVSDRPT -- MISSING PARM RECORD, ABEND'.            
032200     MOVE PARM-STATION-ID  TO RUN-STATION-ID.                             
032300     MOVE PARM-REPORT-DATE TO RUN-REPORT-DATE.                            
032400*    96/03/11 KTB EVS-0044                                                
032500     DISPLAY 'RUN DATE (CCYY/MM/DD) = ' RUN-REPORT-CCYY '/'               
032600             RUN-REPORT-MM '/' RUN-REPORT-DD.                             
032700                                                                          
032800 800-INIT-REPORT.                                                         
032900     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
033000     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
033100     MOVE SYSTEM-DAY     TO RPT-DD.                                       
033200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
033300     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                        
033400     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                        
033500                                                                          
033600 850-WRITE-DAILY-REPORT.                                                  
033700*    93/09/17 RSN EVS-0020 -- ZERO-SESSION DAY GUARD                      
033800     IF NUM-TOTAL-SESSIONS > 0                                            
033900         COMPUTE AVG-ENERGY-ACCUM  ROUNDED =                              
034000             TOT-ENERGY-ACCUM  / NUM-TOTAL-SESSIONS                       
034100         COMPUTE AVG-REVENUE-ACCUM ROUNDED =                              
034200             TOT-REVENUE-ACCUM / NUM-TOTAL-SESSIONS                       
034300     ELSE                                                                 
034400         MOVE 0 TO AVG-ENERGY-ACCUM                                       
034500         MOVE 0 TO AVG-REVENUE-ACCUM.                                     
034600                                                                          
034700     MOVE RUN-REPORT-DATE        TO DR-REPORT-DATE.                       
034800     MOVE RUN-STATION-ID         TO DR-STATION-ID.                        
034900     MOVE NUM-TOTAL-SESSIONS     TO DR-TOTAL-SESSIONS.                    
035000     MOVE NUM-COMPLETED-SESSIONS TO DR-COMPLETED-SESSIONS.                
035100     MOVE NUM-ACTIVE-SESSIONS    TO DR-ACTIVE-SESSIONS.                   
035200     MOVE TOT-ENERGY-ACCUM       TO DR-TOTAL-ENERGY.                      
035300     MOVE TOT-REVENUE-ACCUM      TO DR-TOTAL-REVENUE.                     
035400     MOVE AVG-ENERGY-ACCUM       TO DR-AVG-ENERGY.                        
035500     MOVE AVG-REVENUE-ACCUM      TO DR-AVG-REVENUE.                       
035600     WRITE DR-DAILY-REPORT-RECORD.                                        
035700                                                                          
035800     MOVE RUN-REPORT-DATE   TO RPT-REPORT-DATE.                           
035900     MOVE RUN-STATION-ID    TO RPT-STATION-ID.                            
036000     MOVE RUN-STATION-NAME  TO RPT-STATION-NAME.                          
036100     MOVE NUM-TOTAL-SESSIONS     TO RPT-TOTAL-SESSIONS.                   
036200     MOVE NUM-COMPLETED-SESSIONS TO RPT-COMPLETED-SESS.                   
036300     MOVE NUM-ACTIVE-SESSIONS    TO RPT-ACTIVE-SESS.                      
036400     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                         
036500     ADD +1 TO WS-DETAIL-LINE-COUNT.                                      
036600     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.                         
036700     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR.                             
036800     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
036900     MOVE 'Energy/Revenue:' TO RPT-TOTALS-TYPE.                           
037000     MOVE '    Energy:' TO RPT-TOTALS-ITEM1.                              
037100     MOVE TOT-ENERGY-ACCUM  TO RPT-TOTALS-VALUE1D.                        
037200     MOVE '   Revenue:' TO RPT-TOTALS-ITEM2.                              
037300     MOVE TOT-REVENUE-ACCUM TO RPT-TOTALS-VALUE2D.                        
037400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
037500     MOVE SPACES              TO RPT-TOTALS-DETAIL.                       
037600     MOVE 'Averages:      ' TO RPT-TOTALS-TYPE.                           
037700     MOVE '    Energy:' TO RPT-TOTALS-ITEM1.                              
037800     MOVE AVG-ENERGY-ACCUM  TO RPT-TOTALS-VALUE1D.                        
037900     MOVE '   Revenue:' TO RPT-TOTALS-ITEM2.                              
038000     MOVE AVG-REVENUE-ACCUM TO RPT-TOTALS-VALUE2D.                        
038100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                          
038200     ADD +2 TO WS-DETAIL-LINE-COUNT.                                      
038300     DISPLAY 'EVSDRPT -- DETAIL LINES WRITTEN: '                          
038400             WS-DETAIL-LINE-COUNT.                                        
038500                                                                          
038600 900-OPEN-ALL-FILES.                                                      
038700     OPEN INPUT    SESSION-FILE                                           
038800          INPUT    STATION-FILE                                           
038900          INPUT    PARM-FILE                                              
039000          OUTPUT   DAILY-REPORT-FILE                                      
039100          OUTPUT   REPORT-FILE.                                           
039200     IF WS-SESSFILE-STATUS NOT = '00'                                     
039300       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                          
039400               WS-SESSFILE-STATUS                                         
039500       MOVE 16 TO RETURN-CODE                                             
039600       MOVE 'Y' TO WS-SESSION-FILE-EOF.                                   
039700     IF WS-STATFILE-STATUS NOT = '00'                                     
039800       DISPLAY 'ERROR OPENING STATION FILE. RC:'                          
039900               WS-STATFILE-STATUS                                         
040000       MOVE 16 TO RETURN-CODE                                             
040100       MOVE 'Y' TO WS-STATION-FILE-EOF.                                   
040200                                                                          
040300 905-CLOSE-ALL-FILES.                                                     
040400     CLOSE SESSION-FILE                                                   
040500           STATION-FILE                                                   
040600           PARM-FILE                                                      
040700           DAILY-REPORT-FILE                                              
040800           REPORT-FILE.                                                   
040900                                                                          
041000*  END OF PROGRAM EVSDRPT                                                 
