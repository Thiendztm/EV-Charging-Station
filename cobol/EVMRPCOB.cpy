000100*****************************************************************         
000200*                                                               *         
000300*    EVMRPCOB  --  MONTHLY NETWORK REPORT OUTPUT RECORD         *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.RPT(MONTHLY),        *          
000600*    written by EVSMRPT for a single REPORT-YEAR/REPORT-MONTH  *          
000700*    selection, network-wide.  Fixed length, 50 bytes.          *         
000800*                                                                *        
000900*    MAINTENANCE                                                *         
001000*    ----------                                                 *         
001100*    99/06/14  KTB  ORIGINAL COPYBOOK -- BUILT WITH EVSMRPT      *        
001200*                                                                *        
001300*****************************************************************         
001400 01  MR-MONTHLY-REPORT-RECORD.                                            
001500     05  MR-REPORT-YEAR          PIC 9(04).                               
001600     05  MR-REPORT-MONTH         PIC 9(02).                               
001700     05  MR-TOTAL-SESSIONS       PIC 9(07).                               
001800     05  MR-TOTAL-ENERGY         PIC S9(9)V9(2) COMP-3.                   
001900     05  MR-TOTAL-REVENUE        PIC S9(11)V9(2) COMP-3.                  
002000     05  MR-AVG-ENERGY           PIC S9(7)V9(2) COMP-3.                   
002100     05  MR-AVG-REVENUE          PIC S9(9)V9(2) COMP-3.                   
002200     05  FILLER                  PIC X(13).                               
