000100****************************************************************          
000200* PROGRAM:  EVSCOST                                                       
000300*           Session cost calculation subroutine                           
000400*                                                                         
000500* AUTHOR :  R. NUNEZ                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* Part of the nightly settlement batch for the charging                   
000900* network.  Called by EVSDRPT, EVSMRPT, EVSREV, EVSUSAG and               
001000* EVSSPND immediately after a session record is read, so that             
001100* every report works from the same billed figure regardless               
001200* of whether the on-line system had already stamped a total               
001300* on the record.                                                          
001400*                                                                         
001500* SUBROUTINE TO DERIVE SS-TOTAL-COST FOR ONE SESSION RECORD               
001600*   - Called by EVSDRPT, EVSMRPT, EVSREV, EVSUSAG, EVSSPND                
001700*                                                                         
001800****************************************************************          
001900* Linkage:                                                                
002000*      parameters:                                                        
002100*        1: SS-SESSION-RECORD   (passed and, when TOTAL-COST              
002200*                                is not yet billed, modified)             
002300****************************************************************          
002400* CHANGE ACTIVITY:                                                        
002500*                                                                         
002600*   DATE      WHO   TICKET     DESCRIPTION                                
002700*   --------  ----  ---------  ---------------------------------          
002800*   93/04/02  RSN   EVS-0011   ORIGINAL PROGRAM                           
002900*   93/09/17  RSN   EVS-0019   ZERO-ENERGY/ZERO-PRICE SESSIONS            
003000*                              WERE ABENDING ON SIZE ERROR --             
003100*                              NOW DEFAULT TO 0.00                        
003200*   96/03/11  KTB   EVS-0044   ADDED ROUNDED PHRASE TO THE                
003300*                              COMPUTE, STATE AUDIT FLAGGED               
003400*                              TRUNCATED PENNIES                          
003500*   98/11/03  KTB   EVS-0061   Y2K -- NO DATE MATH IN THIS                
003600*                              PROGRAM, REVIEWED, NO CHANGE               
003700*   01/06/25  DLP   EVS-0088   PORTED FORWARD FROM THE OLD                
003800*                              SAM2-STYLE CUSTOMER-STATS                  
003900*                              SUBROUTINE PAIR (SAMOS2/SAM2V);            
004000*                              THIS SHOP NO LONGER MAINTAINS              
004100*                              TWO SOURCE COPIES PER COMPILER             
004200*   05/03/22  DLP   EVS-0114   IDEMPOTENCY RULE MADE EXPLICIT --          
004300*                              A NON-ZERO STORED TOTAL-COST IS            
004400*                              NEVER RECOMPUTED, EVEN IF THE              
004500*                              CURRENT RATE CARD HAS CHANGED              
004600*   06/01/09  DLP   EVS-0115   ZERO-COST LITERAL PULLED OUT TO            
004700*                              A NAMED WORK CONSTANT PER THE              
004800*                              SHOP CODE-REVIEW STANDARD                  
004900****************************************************************          
005000 IDENTIFICATION DIVISION.                                                 
005100 PROGRAM-ID.    EVSCOST.                                                  
005200 AUTHOR.        R. NUNEZ.                                                 
005300 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
005400 DATE-WRITTEN.  APRIL 1993.                                               
005500 DATE-COMPILED.                                                           
005600 SECURITY.      UNCLASSIFIED.                                             
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-370.                                               
006000 OBJECT-COMPUTER.  IBM-370.                                               
006100 INPUT-OUTPUT SECTION.                                                    
006200****************************************************************          
006300 DATA DIVISION.                                                           
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600*    06/01/09 DLP EVS-0115 -- NAMED ZERO CONSTANT, SEE 100-               
006700*    COMPUTE-SESSION-COST                                                 
006800 77  WS-ZERO-COST-CONST     PIC S9(1)  COMP  VALUE +0.                    
006900*                                                                         
007000 01  WS-FIELDS.                                                           
007100     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.                 
007200*    01/06/25 DLP EVS-0088 -- SPLIT VIEW CARRIED OVER FROM THE            
007300*    OLD SAM2-STYLE TWO-TIER CONSOLE TRACE                                
007400     05  WS-PROGRAM-STATUS-R REDEFINES WS-PROGRAM-STATUS.                 
007500         10  WS-STATUS-HALF1  PIC X(15).                                  
007600         10  WS-STATUS-HALF2  PIC X(15).                                  
007700*    93/09/17 RSN EVS-0019 -- ZERO-INPUT GUARD SWITCHES                   
007800     05  WS-ENERGY-ZERO-SW    PIC X         VALUE 'N'.                    
007900         88  WS-ENERGY-IS-ZERO       VALUE 'Y'.                           
008000     05  WS-PRICE-ZERO-SW     PIC X         VALUE 'N'.                    
008100         88  WS-PRICE-IS-ZERO        VALUE 'Y'.                           
008200*    93/09/17 RSN EVS-0019 -- DIAGNOSTIC SNAPSHOT OF THE INPUT            
008300*    FIGURES, SO A DUMP OF WORKING-STORAGE SHOWS WHAT CAME IN             
008400*    ON THE LINKAGE RECORD EVEN AFTER SS-TOTAL-COST IS SET                
008500     05  FILLER              PIC X(2)  VALUE SPACES.                      
008600 01  WS-DIAG-WORK-AREA.                                                   
008700     05  WS-DIAG-ENERGY       PIC S9(5)V9(2) COMP-3 VALUE +0.             
008800     05  WS-DIAG-PRICE        PIC S9(5)V9(2) COMP-3 VALUE +0.             
008900     05  FILLER              PIC X(2)  VALUE SPACES.                      
009000 01  WS-DIAG-WORK-REDEF REDEFINES WS-DIAG-WORK-AREA.                      
009100     05  WS-DIAG-BYTES        PIC X(8).                                   
009200*                                                                         
009300*    96/03/11 KTB EVS-0044 -- INTERMEDIATE WORK AREA FOR THE              
009400*    ROUNDED COMPUTE, KEPT WIDE SO A FUTURE RATE-CARD DIGIT               
009500*    DOES NOT SIZE-ERROR THIS SUBROUTINE AGAIN                            
009600 01  WS-COST-WORK-AREA.                                                   
009700     05  WS-COST-INTERMEDIATE PIC S9(7)V9(4) COMP-3 VALUE +0.             
009800     05  WS-COST-INTERMED-R REDEFINES WS-COST-INTERMEDIATE.               
009900         10  WS-COST-INTERMED-HI  PIC X(3).                               
010000         10  WS-COST-INTERMED-LO  PIC X(3).                               
010100     05  FILLER              PIC X(2)  VALUE SPACES.                      
010200                                                                          
010300****************************************************************          
010400 LINKAGE SECTION.                                                         
010500                                                                          
010600**** 01  COPY EVSESCOB.                                                   
010700 COPY EVSESCOB.                                                           
010800                                                                          
010900****************************************************************          
011000 PROCEDURE DIVISION USING SS-SESSION-RECORD.                              
011100                                                                          
011200 000-MAIN.                                                                
011300     MOVE 'PROGRAM STARTED' TO WS-STATUS-HALF1.                           
011400     PERFORM 100-COMPUTE-SESSION-COST.                                    
011500     MOVE 'PROGRAM ENDED' TO WS-STATUS-HALF2.                             
011600     GOBACK.                                                              
011700                                                                          
011800 100-COMPUTE-SESSION-COST.                                                
011900*    05/03/22 DLP EVS-0114 -- A BILLED TOTAL NEVER DRIFTS                 
012000     IF SS-TOTAL-COST NOT = WS-ZERO-COST-CONST                            
012100         MOVE 'ALREADY BILLED, TOTAL LEFT AS-IS' TO                       
012200                 WS-PROGRAM-STATUS                                        
012300     ELSE                                                                 
012400         PERFORM 200-CHECK-ZERO-INPUTS                                    
012500*        06/01/09 DLP EVS-0115 -- NAMED CONSTANT, NOT A LITERAL           
012600         IF WS-ENERGY-IS-ZERO OR WS-PRICE-IS-ZERO                         
012700             MOVE WS-ZERO-COST-CONST TO SS-TOTAL-COST                     
012800         ELSE                                                             
012900             PERFORM 300-CALC-COST-FROM-ENERGY.                           
013000                                                                          
013100 200-CHECK-ZERO-INPUTS.                                                   
013200*    93/09/17 RSN EVS-0019 -- MISSING INPUTS DEFAULT TO ZERO,             
013300*    THE BATCH MUST NOT ABEND A REPORT FOR ONE BAD RECORD                 
013400     MOVE SS-ENERGY-KWH    TO WS-DIAG-ENERGY.                             
013500     MOVE SS-PRICE-PER-KWH TO WS-DIAG-PRICE.                              
013600     MOVE 'N' TO WS-ENERGY-ZERO-SW.                                       
013700     MOVE 'N' TO WS-PRICE-ZERO-SW.                                        
013800     IF SS-ENERGY-KWH = 0                                                 
013900         MOVE 'Y' TO WS-ENERGY-ZERO-SW.                                   
014000     IF SS-PRICE-PER-KWH = 0                                              
014100         MOVE 'Y' TO WS-PRICE-ZERO-SW.                                    
014200                                                                          
014300 300-CALC-COST-FROM-ENERGY.                                               
014400*    96/03/11 KTB EVS-0044 -- ROUNDED TO THE PENNY                        
014500     COMPUTE WS-COST-INTERMEDIATE ROUNDED =                               
014600         SS-ENERGY-KWH * SS-PRICE-PER-KWH.                                
014700     MOVE WS-COST-INTERMEDIATE TO SS-TOTAL-COST.                          
014800                                                                          
014900*  END OF PROGRAM EVSCOST                                                 
