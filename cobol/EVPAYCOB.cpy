000100*****************************************************************         
000200*                                                               *         
000300*    EVPAYCOB  --  PAYMENT RECORD                               *         
000400*                                                                *        
000500*    Describes one row of file EVNET.PROD.DATA(PAYMENT), the    *         
000600*    settlement of a single charging session -- wallet          *         
000700*    deduction, card capture, or cash tender.  Fixed length,    *         
000800*    80 bytes.                                                   *        
000900*                                                                *        
001000*    MAINTENANCE                                                *         
001100*    ----------                                                 *         
001200*    93/05/06  RSN  ORIGINAL COPYBOOK                            *        
001300*    97/09/30  KTB  ADDED PY-AMOUNT-RECEIVED/PY-CHANGE-AMOUNT    *        
001400*                   FOR CASH-TENDER CHANGE CALCULATION           *        
001500*    05/03/22  DLP  ADDED PY-METHOD-CASH 88 (REQ EVS-0114)       *        
001600*                                                                *        
001700*****************************************************************         
001800 01  PY-PAYMENT-RECORD.                                                   
001900     05  PY-PAYMENT-ID           PIC 9(09).                               
002000     05  PY-SESSION-ID           PIC 9(09).                               
002100     05  PY-AMOUNT               PIC S9(7)V9(2) COMP-3.                   
002200     05  PY-METHOD               PIC X(10).                               
002300         88  PY-METHOD-CASH             VALUE 'CASH      '.               
002400         88  PY-METHOD-WALLET           VALUE 'WALLET    '.               
002500         88  PY-METHOD-CARD             VALUE 'CARD      '.               
002600     05  PY-STATUS               PIC X(10).                               
002700         88  PY-STATUS-COMPLETED        VALUE 'COMPLETED '.               
002800     05  PY-PAYMENT-DATE         PIC 9(08).                               
002900     05  PY-PAYMENT-TIME         PIC 9(06).                               
003000     05  PY-AMOUNT-RECEIVED      PIC S9(7)V9(2) COMP-3.                   
003100     05  PY-CHANGE-AMOUNT        PIC S9(7)V9(2) COMP-3.                   
003200     05  FILLER                  PIC X(13).                               
