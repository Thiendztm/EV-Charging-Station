000100****************************************************************          
000200* PROGRAM:  EVSCASH                                                       
000300*           Cash-tender change calculation subroutine                     
000400*                                                                         
000500* AUTHOR :  R. NUNEZ                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* Called by the settlement drivers immediately after a                    
000900* PAYMENT-RECORD with PY-METHOD-CASH is read, to derive the               
001000* change owed the driver at the charging point.  Wallet and               
001100* card tenders never call this routine -- PY-CHANGE-AMOUNT                
001200* stays zero for them.                                                    
001300*                                                                         
001400* SUBROUTINE TO CALCULATE CASH-TENDER CHANGE                              
001500*   - Called by EVSDRPT, EVSMRPT, EVSREV, EVSUSAG, EVSSPND                
001600*                                                                         
001700****************************************************************          
001800* Linkage:                                                                
001900*      parameters:                                                        
002000*        1: PY-PAYMENT-RECORD   (passed and modified --                   
002100*                                PY-AMOUNT-RECEIVED defaulted,            
002200*                                PY-CHANGE-AMOUNT derived)                
002300****************************************************************          
002400* CHANGE ACTIVITY:                                                        
002500*                                                                         
002600*   DATE      WHO   TICKET     DESCRIPTION                                
002700*   --------  ----  ---------  ---------------------------------          
002800*   93/09/30  KTB   EVS-0028   ORIGINAL PROGRAM                           
002900*   93/10/14  KTB   EVS-0029   NEGATIVE AMOUNT-RECEIVED FROM THE          
003000*                              KIOSK KEYPAD WAS PRODUCING A               
003100*                              NEGATIVE CHANGE-AMOUNT -- FLOORED          
003200*                              AT ZERO                                    
003300*   98/11/03  KTB   EVS-0061   Y2K -- NO DATE MATH IN THIS                
003400*                              PROGRAM, REVIEWED, NO CHANGE               
003500*   05/03/22  DLP   EVS-0114   AMOUNT-RECEIVED NOW DEFAULTS TO            
003600*                              PY-AMOUNT WHEN THE KIOSK SENDS             
003700*                              ZEROS OR SPACES -- EXACT CHANGE            
003800*                              KIOSKS DO NOT ALWAYS POPULATE IT           
003900*   06/01/09  DLP   EVS-0115   ZERO-CHANGE LITERAL PULLED OUT TO          
004000*                              A NAMED WORK CONSTANT PER THE              
004100*                              SHOP CODE-REVIEW STANDARD                  
004200****************************************************************          
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.    EVSCASH.                                                  
004500 AUTHOR.        K. BAUER.                                                 
004600 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004700 DATE-WRITTEN.  SEPTEMBER 1993.                                           
004800 DATE-COMPILED.                                                           
004900 SECURITY.      UNCLASSIFIED.                                             
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.  IBM-370.                                               
005300 OBJECT-COMPUTER.  IBM-370.                                               
005400 INPUT-OUTPUT SECTION.                                                    
005500****************************************************************          
005600 DATA DIVISION.                                                           
005700                                                                          
005800 WORKING-STORAGE SECTION.                                                 
005900*    06/01/09 DLP EVS-0115 -- NAMED ZERO CONSTANT, SEE 300-               
006000*    DERIVE-CHANGE-AMOUNT                                                 
006100 77  WS-ZERO-CHANGE-CONST   PIC S9(1)  COMP  VALUE +0.                    
006200*                                                                         
006300 01  WS-FIELDS.                                                           
006400     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.                 
006500*    93/10/14 KTB EVS-0029 -- SPLIT VIEW FOR THE CONSOLE TRACE            
006600     05  WS-PROGRAM-STATUS-R REDEFINES WS-PROGRAM-STATUS.                 
006700         10  WS-STATUS-HALF1  PIC X(15).                                  
006800         10  WS-STATUS-HALF2  PIC X(15).                                  
006900*    05/03/22 DLP EVS-0114 -- RECEIVED-AMOUNT DEFAULT SWITCH              
007000     05  WS-RECEIVED-LOW-SW   PIC X         VALUE 'N'.                    
007100         88  WS-RECEIVED-IS-LOW      VALUE 'Y'.                           
007200*    93/10/14 KTB EVS-0029 -- DIAGNOSTIC SNAPSHOT OF THE AMOUNT           
007300*    TENDERED BEFORE THE DEFAULT/FLOOR LOGIC TOUCHES IT                   
007400     05  FILLER              PIC X(2)  VALUE SPACES.                      
007500 01  WS-DIAG-WORK-AREA.                                                   
007600     05  WS-DIAG-AMOUNT-TENDERED PIC S9(7)V9(2) COMP-3 VALUE +0.          
007700     05  FILLER              PIC X(2)  VALUE SPACES.                      
007800 01  WS-DIAG-WORK-REDEF REDEFINES WS-DIAG-WORK-AREA.                      
007900     05  WS-DIAG-BYTES        PIC X(5).                                   
008000*                                                                         
008100*    93/10/14 KTB EVS-0029 -- CHANGE WORK AREA, KEPT WIDE ON              
008200*    PURPOSE SO A LARGE CASH TENDER NEVER SIZE-ERRORS                     
008300 01  WS-CHANGE-WORK-AREA.                                                 
008400     05  WS-CHANGE-INTERMEDIATE PIC S9(9)V9(2) COMP-3 VALUE +0.           
008500     05  WS-CHANGE-INTERMED-R REDEFINES WS-CHANGE-INTERMEDIATE.           
008600         10  WS-CHANGE-INTERMED-HI  PIC X(3).                             
008700         10  WS-CHANGE-INTERMED-LO  PIC X(3).                             
008800     05  FILLER              PIC X(2)  VALUE SPACES.                      
008900                                                                          
009000****************************************************************          
009100 LINKAGE SECTION.                                                         
009200                                                                          
009300**** 01  COPY EVPAYCOB.                                                   
009400 COPY EVPAYCOB.                                                           
009500                                                                          
009600****************************************************************          
009700 PROCEDURE DIVISION USING PY-PAYMENT-RECORD.                              
009800                                                                          
009900 000-MAIN.                                                                
010000     MOVE 'PROGRAM STARTED' TO WS-STATUS-HALF1.                           
010100     PERFORM 100-CALC-CASH-CHANGE.                                        
010200     MOVE 'PROGRAM ENDED' TO WS-STATUS-HALF2.                             
010300     GOBACK.                                                              
010400                                                                          
010500 100-CALC-CASH-CHANGE.                                                    
010600     MOVE 'CALCULATING CASH CHANGE' TO WS-PROGRAM-STATUS.                 
010700     PERFORM 200-DEFAULT-AMOUNT-RECEIVED.                                 
010800     PERFORM 300-DERIVE-CHANGE-AMOUNT.                                    
010900                                                                          
011000 200-DEFAULT-AMOUNT-RECEIVED.                                             
011100*    05/03/22 DLP EVS-0114 -- EXACT-CHANGE KIOSKS SEND ZERO               
011200     MOVE PY-AMOUNT-RECEIVED TO WS-DIAG-AMOUNT-TENDERED.                  
011300     MOVE 'N' TO WS-RECEIVED-LOW-SW.                                      
011400     IF PY-AMOUNT-RECEIVED NOT > 0                                        
011500         MOVE 'Y' TO WS-RECEIVED-LOW-SW.                                  
011600     IF WS-RECEIVED-IS-LOW                                                
011700         MOVE PY-AMOUNT TO PY-AMOUNT-RECEIVED.                            
011800                                                                          
011900 300-DERIVE-CHANGE-AMOUNT.                                                
012000*    93/10/14 KTB EVS-0029 -- FLOOR AT ZERO, NEVER NEGATIVE               
012100     COMPUTE WS-CHANGE-INTERMEDIATE =                                     
012200         PY-AMOUNT-RECEIVED - PY-AMOUNT.                                  
012300*    06/01/09 DLP EVS-0115 -- NAMED CONSTANT, NOT A LITERAL               
012400     IF WS-CHANGE-INTERMEDIATE < WS-ZERO-CHANGE-CONST                     
012500         MOVE WS-ZERO-CHANGE-CONST TO PY-CHANGE-AMOUNT                    
012600     ELSE                                                                 
012700         MOVE WS-CHANGE-INTERMEDIATE TO PY-CHANGE-AMOUNT.                 
012800                                                                          
012900*  END OF PROGRAM EVSCASH                                                 
