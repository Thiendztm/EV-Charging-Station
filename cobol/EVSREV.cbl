000100****************************************************************          
000200* PROGRAM:  EVSREV                                                        
000300*           Sample program for the VS COBOL II Compiler                   
000400*                                                                         
000500* AUTHOR :  D. PATEL                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* SORTS THE SESSION FILE BY STATION AND WRITES THE STATION                
000900* REVENUE ROLLUP REPORT, STATIONS RANKED DESCENDING BY REVENUE            
001000*                                                                         
001100****************************************************************          
001200* CHANGE ACTIVITY:                                                        
001300*                                                                         
001400*   DATE      WHO   TICKET     DESCRIPTION                                
001500*   --------  ----  ---------  ---------------------------------          
001600*   94/10/11  DLP   EVS-0072   ORIGINAL PROGRAM -- THIS SHOP'S            
001700*                              FIRST USE OF THE SORT VERB IN THE          
001800*                              SETTLEMENT SUITE, MODELED ON THE           
001900*                              SORT/MERGE COURSE MATERIAL                 
002000*   94/10/19  DLP   EVS-0073   INPUT PROCEDURE NOW CALLS EVSCOST          
002100*                              BEFORE RELEASE SO ARCHIVED SESSIONS        
002200*                              WITH NO STORED TOTAL STILL SETTLE          
002300*   98/11/03  KTB   EVS-0061   Y2K -- NO DATE MATH IN THIS                
002400*                              PROGRAM, REVIEWED, NO CHANGE               
002500*   99/08/30  DLP   EVS-0079   SHOP-WIDE DIAGNOSTIC CONSOLE               
002600*                              TRACE INITIATIVE (SAME TICKET AS           
002700*                              EVSWTOP) -- BYTE VIEWS ADDED OVER          
002800*                              THE SWAP HOLD, CONTROL-BREAK AND           
002900*                              GRAND-TOTAL WORK AREAS                     
003000*   00/02/03  DLP   EVS-0080   RANK TABLE SORT CHANGED FROM A             
003100*                              SINGLE PASS TO A FULL BUBBLE SORT          
003200*                              -- SINGLE PASS MISSED STATIONS             
003300*                              MORE THAN ONE SLOT OUT OF ORDER            
003400*   05/03/22  DLP   EVS-0114   TIE-BREAK ON STATION-ID ADDED SO           
003500*                              RERUNS PRODUCE THE SAME RANKING            
003600*   06/01/09  DLP   EVS-0115   ADDED A PRINT LINE COUNTER FOR             
003700*                              THE END-OF-RUN OPERATOR MESSAGE            
003800*                              PER THE SHOP CODE-REVIEW STANDARD          
003900****************************************************************          
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.    EVSREV.                                                   
004200 AUTHOR.        D. PATEL.                                                 
004300 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004400 DATE-WRITTEN.  OCTOBER 1994.                                             
004500 DATE-COMPILED.                                                           
004600 SECURITY.      UNCLASSIFIED.                                             
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.  IBM-370.                                               
005000 OBJECT-COMPUTER.  IBM-370.                                               
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600     SELECT SESSION-FILE   ASSIGN TO SESSFILE                             
005700         ACCESS IS SEQUENTIAL                                             
005800         FILE STATUS  IS  WS-SESSFILE-STATUS.                             
005900                                                                          
006000     SELECT STATION-FILE   ASSIGN TO STATFILE                             
006100         ACCESS IS SEQUENTIAL                                             
006200         FILE STATUS  IS  WS-STATFILE-STATUS.                             
006300                                                                          
006400     SELECT SORT-FILE      ASSIGN TO SORTWK1.                             
006500                                                                          
006600     SELECT SORTED-REVENUE-FILE ASSIGN TO SRTREV                          
006700         FILE STATUS  IS  WS-SRTREV-STATUS.                               
006800                                                                          
006900     SELECT STATION-REVENUE-FILE ASSIGN TO REVOUT                         
007000         FILE STATUS  IS  WS-REVOUT-STATUS.                               
007100                                                                          
007200     SELECT REPORT-FILE    ASSIGN TO RRPTLIST                             
007300         FILE STATUS  IS  WS-REPORT-STATUS.                               
007400                                                                          
007500****************************************************************          
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800                                                                          
007900 FD  SESSION-FILE                                                         
008000     RECORDING MODE IS F.                                                 
008100 COPY EVSESCOB.                                                           
008200                                                                          
008300 FD  STATION-FILE                                                         
008400     RECORDING MODE IS F.                                                 
008500 COPY EVSTACOB.                                                           
008600                                                                          
008700 SD  SORT-FILE.                                                           
008800 01  SRT-REVENUE-RECORD.                                                  
008900     05  SRT-STATION-ID          PIC 9(09).                               
009000     05  SRT-TOTAL-COST          PIC S9(7)V9(2) COMP-3.                   
009100     05  FILLER              PIC X(2)  VALUE SPACES.                      
009200                                                                          
009300 FD  SORTED-REVENUE-FILE                                                  
009400     RECORDING MODE IS F.                                                 
009500 01  SRO-REVENUE-RECORD.                                                  
009600     05  SRO-STATION-ID          PIC 9(09).                               
009700     05  SRO-TOTAL-COST          PIC S9(7)V9(2) COMP-3.                   
009800     05  FILLER              PIC X(2)  VALUE SPACES.                      
009900                                                                          
010000 FD  STATION-REVENUE-FILE                                                 
010100     RECORDING MODE IS F.                                                 
010200 COPY EVRRPCOB.                                                           
010300                                                                          
010400 FD  REPORT-FILE                                                          
010500     RECORDING MODE IS F.                                                 
010600 01  REPORT-RECORD              PIC X(132).                               
010700                                                                          
010800*****************************************************************         
010900 WORKING-STORAGE SECTION.                                                 
011000*****************************************************************         
011100*    06/01/09 DLP EVS-0115 -- PRINT LINE COUNTER, SEE 460-                
011200*    WRITE-GRAND-TOTAL                                                    
011300 77  WS-DETAIL-LINE-COUNT   PIC S9(7)  COMP  VALUE +0.                    
011400*                                                                         
011500 01  SYSTEM-DATE-AND-TIME.                                                
011600     05  SYSTEM-DATE.                                                     
011700         10  SYSTEM-YEAR             PIC 9(4).                            
011800         10  SYSTEM-MONTH            PIC 9(2).                            
011900         10  SYSTEM-DAY              PIC 9(2).                            
012000*                                                                         
012100     05  FILLER              PIC X(2)  VALUE SPACES.                      
012200 01  WS-FIELDS.                                                           
012300     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.                  
012400     05  WS-STATFILE-STATUS      PIC X(2)  VALUE SPACES.                  
012500     05  WS-SRTREV-STATUS        PIC X(2)  VALUE SPACES.                  
012600     05  WS-REVOUT-STATUS        PIC X(2)  VALUE SPACES.                  
012700     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
012800     05  WS-SESSION-FILE-EOF     PIC X     VALUE 'N'.                     
012900     05  WS-STATION-FILE-EOF     PIC X     VALUE 'N'.                     
013000     05  WS-SORTED-FILE-EOF      PIC X     VALUE 'N'.                     
013100     05  WS-FIRST-RECORD-SW      PIC X     VALUE 'Y'.                     
013200         88  WS-FIRST-RECORD             VALUE 'Y'.                       
013300*                                                                         
013400*    99/06/02 EVS-0070 STYLE -- IN-MEMORY STATION-NAME TABLE              
013500     05  FILLER              PIC X(2)  VALUE SPACES.                      
013600 01  STATION-TABLE-CONTROLS.                                              
013700     05  STA-TAB-COUNT           PIC S9(5)   COMP    VALUE +0.            
013800     05  STA-TAB-MAX             PIC S9(5)   COMP    VALUE +500.          
013900     05  STA-TAB-SUB             PIC S9(5)   COMP    VALUE +0.            
014000     05  STA-TAB-FOUND-SW        PIC X               VALUE 'N'.           
014100         88  STA-TAB-FOUND               VALUE 'Y'.                       
014200     05  FILLER              PIC X(2)  VALUE SPACES.                      
014300 01  STATION-NAME-TABLE.                                                  
014400     05  STA-TAB-ENTRY OCCURS 500 TIMES                                   
014500                       INDEXED BY STA-TAB-NDX.                            
014600         10  STA-TAB-ID          PIC 9(09).                               
014700         10  STA-TAB-NAME        PIC X(40).                               
014800*                                                                         
014900*    00/02/03 DLP EVS-0080 -- PER-STATION REVENUE ACCUMULATOR,            
015000*    BUILT BY CONTROL BREAK ON THE SORTED SESSION EXTRACT,                
015100*    THEN RANKED IN PLACE BY 400-RANK-STATION-TABLE                       
015200     05  FILLER              PIC X(2)  VALUE SPACES.                      
015300 01  REVENUE-TABLE-CONTROLS.                                              
015400     05  RVN-TAB-COUNT           PIC S9(5)   COMP    VALUE +0.            
015500     05  RVN-TAB-MAX             PIC S9(5)   COMP    VALUE +500.          
015600     05  RVN-TAB-OUT-SUB         PIC S9(5)   COMP    VALUE +0.            
015700     05  RVN-TAB-IN-SUB          PIC S9(5)   COMP    VALUE +0.            
015800     05  RVN-SWAP-SW             PIC X               VALUE 'N'.           
015900         88  RVN-SWAP-MADE                VALUE 'Y'.                      
016000     05  FILLER              PIC X(2)  VALUE SPACES.                      
016100 01  REVENUE-TABLE.                                                       
016200     05  RVN-TAB-ENTRY OCCURS 500 TIMES                                   
016300                       INDEXED BY RVN-TAB-NDX.                            
016400         10  RVN-TAB-STATION-ID  PIC 9(09).                               
016500         10  RVN-TAB-REVENUE     PIC S9(9)V9(2) COMP-3.                   
016600     05  FILLER              PIC X(2)  VALUE SPACES.                      
016700 01  REVENUE-TABLE-HOLD-AREA.                                             
016800     05  RVN-HOLD-STATION-ID     PIC 9(09).                               
016900     05  RVN-HOLD-REVENUE        PIC S9(9)V9(2) COMP-3.                   
017000*    00/02/03 DLP EVS-0080 -- BYTE VIEW OF THE SWAP HOLD AREA,            
017100*    USED WHEN THE BUBBLE-SORT FIX WAS BEING TRACED IN TEST               
017200     05  FILLER              PIC X(2)  VALUE SPACES.                      
017300 01  REVENUE-TABLE-HOLD-REDEF REDEFINES REVENUE-TABLE-HOLD-AREA.          
017400     05  RVN-HOLD-BYTES          PIC X(15).                               
017500*                                                                         
017600 01  CONTROL-BREAK-VARS.                                                  
017700     05  WS-PREV-STATION-ID      PIC 9(09)   VALUE 0.                     
017800     05  WS-CURR-STATION-TOTAL   PIC S9(9)V9(2) COMP-3 VALUE +0.          
017900*    99/08/30 DLP EVS-0079 -- BYTE VIEW OF THE RUNNING GROUP              
018000*    TOTAL, USED ON THE CONTROL-BREAK CONSOLE TRACE                       
018100     05  FILLER              PIC X(2)  VALUE SPACES.                      
018200 01  CONTROL-BREAK-TOTAL-REDEF REDEFINES WS-CURR-STATION-TOTAL.           
018300     05  WS-CURR-STATION-BYTES   PIC X(6).                                
018400*                                                                         
018500 01  TOTALS-VARS.                                                         
018600     05  NUM-STATIONS-WRITTEN    PIC S9(5)   COMP-3  VALUE +0.            
018700     05  NETWORK-TOTAL-REVENUE   PIC S9(9)V9(2) COMP-3 VALUE +0.          
018800     05  WS-RANK-COUNTER         PIC 9(03)   VALUE 0.                     
018900*    99/08/30 DLP EVS-0079 -- SPLIT VIEW OF THE GRAND TOTAL FOR           
019000*    THE END-OF-RUN CONSOLE MESSAGE                                       
019100     05  FILLER              PIC X(2)  VALUE SPACES.                      
019200 01  NETWORK-TOTAL-REDEF REDEFINES NETWORK-TOTAL-REVENUE.                 
019300     05  WS-NETWORK-TOTAL-HI     PIC X(3).                                
019400     05  WS-NETWORK-TOTAL-LO     PIC X(3).                                
019500*                                                                         
019600*        *******************                                              
019700*            report lines                                                 
019800*        *******************                                              
019900 01  RPT-HEADER1.                                                         
020000     05  FILLER                     PIC X(40)                             
020100               VALUE 'STATION REVENUE ROLLUP            DATE: '.          
020200     05  RPT-MM                     PIC 99.                               
020300     05  FILLER                     PIC X     VALUE '/'.                  
020400     05  RPT-DD                     PIC 99.                               
020500     05  FILLER                     PIC X     VALUE '/'.                  
020600     05  RPT-YY                     PIC 9999.                             
020700     05  FILLER                     PIC X(18)                             
020800                    VALUE ' (mm/dd/ccyy)     '.                           
020900     05  FILLER                     PIC X(63) VALUE SPACES.               
021000 01  RPT-HEADER2.                                                         
021100     05  FILLER PIC X(5)  VALUE 'RANK '.                                  
021200     05  FILLER PIC X     VALUE ' '.                                      
021300     05  FILLER PIC X(9)  VALUE 'STATION  '.                              
021400     05  FILLER PIC X     VALUE ' '.                                      
021500     05  FILLER PIC X(40)                                                 
021600                 VALUE 'STATION NAME                            '.        
021700     05  FILLER PIC X(15) VALUE 'STATION-REVENUE'.                        
021800     05  FILLER PIC X(62) VALUE SPACES.                                   
021900 01  RPT-HEADER3.                                                         
022000     05  FILLER PIC X(132) VALUE ALL '-'.                                 
022100 01  RPT-DETAIL.                                                          
022200     05  RPT-RANK               PIC ZZ9.                                  
022300     05  FILLER                 PIC X(2)  VALUE SPACES.                   
022400     05  RPT-STATION-ID         PIC 9(9).                                 
022500     05  FILLER                 PIC X     VALUE ' '.                      
022600     05  RPT-STATION-NAME       PIC X(40) VALUE SPACES.                   
022700     05  RPT-REVENUE            PIC ZZZ,ZZZ,ZZ9.99.                       
022800     05  FILLER                 PIC X(62) VALUE SPACES.                   
022900 01  RPT-GRAND-TOTAL.                                                     
023000     05  FILLER                 PIC X(15) VALUE 'NETWORK TOTAL: '.        
023100     05  RPT-GRAND-TOTAL-VALUE  PIC ZZZ,ZZZ,ZZ9.99.                       
023200     05  FILLER                 PIC X(102) VALUE SPACES.                  
023300 01  RPT-SPACES.                                                          
023400     05  FILLER              PIC X(132)   VALUE SPACES.                   
023500                                                                          
023600*****************************************************************         
023700 PROCEDURE DIVISION.                                                      
023800*****************************************************************         
023900                                                                          
024000 000-MAIN.                                                                
024100     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
024200     DISPLAY 'EVSREV STARTED DATE = ' SYSTEM-MONTH '/'                    
024300            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
024400                                                                          
024500     PERFORM 900-OPEN-INPUT-FILES.                                        
024600     PERFORM 600-LOAD-STATION-TABLE THROUGH 600-EXIT                      
024700             UNTIL WS-STATION-FILE-EOF = 'Y'.                             
024800     PERFORM 910-CLOSE-STATION-FILE.                                      
024900                                                                          
025000*    94/10/11 DLP EVS-0072 -- SORT SESSIONS BY STATION-ID,                
025100*    DERIVING TOTAL-COST ON THE FLY IN THE INPUT PROCEDURE                
025200     SORT SORT-FILE                                                       
025300         ON ASCENDING KEY SRT-STATION-ID                                  
025400         INPUT PROCEDURE  210-RELEASE-SESSION-COST THRU 210-EXIT          
025500         GIVING SORTED-REVENUE-FILE.                                      
025600                                                                          
025700     PERFORM 920-OPEN-OUTPUT-FILES.                                       
025800     PERFORM 800-INIT-REPORT.                                             
025900                                                                          
026000     PERFORM 300-BUILD-STATION-TABLE THROUGH 300-EXIT                     
026100             UNTIL WS-SORTED-FILE-EOF = 'Y'.                              
026200     PERFORM 350-CLOSE-STATION-BREAK.                                     
026300                                                                          
026400     PERFORM 400-RANK-STATION-TABLE.                                      
026500     PERFORM 450-WRITE-REVENUE-REPORT THROUGH 450-EXIT                    
026600             VARYING WS-RANK-COUNTER FROM 1 BY 1                          
026700             UNTIL WS-RANK-COUNTER > RVN-TAB-COUNT.                       
026800     PERFORM 460-WRITE-GRAND-TOTAL.                                       
026900                                                                          
027000     PERFORM 905-CLOSE-OUTPUT-FILES.                                      
027100                                                                          
027200     GOBACK.                                                              
027300                                                                          
027400 210-RELEASE-SESSION-COST.                                                
027500     OPEN INPUT SESSION-FILE.                                             
027600     PERFORM 220-RELEASE-ONE-SESSION THROUGH 220-EXIT                     
027700             UNTIL WS-SESSION-FILE-EOF = 'Y'.                             
027800     CLOSE SESSION-FILE.                                                  
027900 210-EXIT.                                                                
028000     EXIT.                                                                
028100                                                                          
028200 220-RELEASE-ONE-SESSION.                                                 
028300     PERFORM 700-READ-SESSION-FILE.                                       
028400     IF WS-SESSION-FILE-EOF = 'Y'                                         
028500         GO TO 220-EXIT.                                                  
028600*    94/10/19 DLP EVS-0073 -- DERIVE COST BEFORE RELEASE                  
028700     CALL 'EVSCOST' USING SS-SESSION-RECORD.                              
028800     MOVE SS-STATION-ID TO SRT-STATION-ID.                                
028900     MOVE SS-TOTAL-COST TO SRT-TOTAL-COST.                                
029000     RELEASE SRT-REVENUE-RECORD.                                          
029100 220-EXIT.                                                                
029200     EXIT.                                                                
029300                                                                          
029400 300-BUILD-STATION-TABLE.                                                 
029500     PERFORM 740-READ-SORTED-FILE.                                        
029600     IF WS-SORTED-FILE-EOF = 'Y'                                          
029700         GO TO 300-EXIT.                                                  
029800     IF WS-FIRST-RECORD                                                   
029900         MOVE SRO-STATION-ID TO WS-PREV-STATION-ID                        
030000         MOVE 'N' TO WS-FIRST-RECORD-SW.                                  
030100     IF SRO-STATION-ID NOT = WS-PREV-STATION-ID                           
030200         PERFORM 320-STORE-STATION-TOTAL                                  
030300         MOVE SRO-STATION-ID TO WS-PREV-STATION-ID                        
030400         MOVE 0 TO WS-CURR-STATION-TOTAL.                                 
030500     ADD SRO-TOTAL-COST TO WS-CURR-STATION-TOTAL.                         
030600     ADD SRO-TOTAL-COST TO NETWORK-TOTAL-REVENUE.                         
030700 300-EXIT.                                                                
030800     EXIT.                                                                
030900                                                                          
031000 320-STORE-STATION-TOTAL.                                                 
031100*    99/08/30 DLP EVS-0079                                                
031200     DISPLAY 'STATION ' WS-PREV-STATION-ID ' GROUP TOTAL BYTES '          
031300             WS-CURR-STATION-BYTES.                                       
031400     IF RVN-TAB-COUNT < RVN-TAB-MAX                                       
031500         ADD +1 TO RVN-TAB-COUNT                                          
031600         MOVE WS-PREV-STATION-ID   TO                                     
031700                 RVN-TAB-STATION-ID (RVN-TAB-COUNT)                       
031800         MOVE WS-CURR-STATION-TOTAL TO                                    
031900                 RVN-TAB-REVENUE (RVN-TAB-COUNT).                         
032000                                                                          
032100 350-CLOSE-STATION-BREAK.                                                 
032200*    LAST STATION IN THE SORTED EXTRACT NEVER TRIPS THE BREAK             
032300     IF NOT WS-FIRST-RECORD                                               
032400         PERFORM 320-STORE-STATION-TOTAL.                                 
032500                                                                          
032600 400-RANK-STATION-TABLE.                                                  
032700*    00/02/03 DLP EVS-0080 -- FULL BUBBLE SORT, DESCENDING                
032800*    REVENUE, TIES BROKEN BY STATION-ID ASCENDING                         
032900     MOVE 'Y' TO RVN-SWAP-SW.                                             
033000     PERFORM 410-BUBBLE-PASS THROUGH 410-EXIT                             
033100             UNTIL RVN-SWAP-SW = 'N'.                                     
033200                                                                          
033300 410-BUBBLE-PASS.                                                         
033400     MOVE 'N' TO RVN-SWAP-SW.                                             
033500     MOVE +1 TO RVN-TAB-OUT-SUB.                                          
033600     PERFORM 420-BUBBLE-COMPARE THROUGH 420-EXIT                          
033700             VARYING RVN-TAB-OUT-SUB FROM 1 BY 1                          
033800             UNTIL RVN-TAB-OUT-SUB >= RVN-TAB-COUNT.                      
033900 410-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200 420-BUBBLE-COMPARE.                                                      
034300     COMPUTE RVN-TAB-IN-SUB = RVN-TAB-OUT-SUB + 1.                        
034400     IF RVN-TAB-REVENUE (RVN-TAB-OUT-SUB) <                               
034500             RVN-TAB-REVENUE (RVN-TAB-IN-SUB)                             
034600         PERFORM 430-SWAP-TABLE-ENTRIES                                   
034700     ELSE IF RVN-TAB-REVENUE (RVN-TAB-OUT-SUB) =                          
034800             RVN-TAB-REVENUE (RVN-TAB-IN-SUB)                             
034900         AND RVN-TAB-STATION-ID (RVN-TAB-OUT-SUB) >                       
035000             RVN-TAB-STATION-ID (RVN-TAB-IN-SUB)                          
035100         PERFORM 430-SWAP-TABLE-ENTRIES.                                  
035200 420-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 430-SWAP-TABLE-ENTRIES.                                                  
035600     MOVE RVN-TAB-STATION-ID (RVN-TAB-OUT-SUB) TO                         
035700             RVN-HOLD-STATION-ID.                                         
035800     MOVE RVN-TAB-REVENUE (RVN-TAB-OUT-SUB) TO                            
035900             RVN-HOLD-REVENUE.                                            
036000     MOVE RVN-TAB-STATION-ID (RVN-TAB-IN-SUB) TO                          
036100             RVN-TAB-STATION-ID (RVN-TAB-OUT-SUB).                        
036200     MOVE RVN-TAB-REVENUE (RVN-TAB-IN-SUB) TO                             
036300             RVN-TAB-REVENUE (RVN-TAB-OUT-SUB).                           
036400     MOVE RVN-HOLD-STATION-ID TO                                          
036500             RVN-TAB-STATION-ID (RVN-TAB-IN-SUB).                         
036600     MOVE RVN-HOLD-REVENUE TO                                             
036700             RVN-TAB-REVENUE (RVN-TAB-IN-SUB).                            
036800     MOVE 'Y' TO RVN-SWAP-SW.                                             
036900*    00/02/03 DLP EVS-0080 -- TRACE LEFT IN FROM THE BUBBLE-SORT          
037000*    FIX, HANDY WHENEVER THE RANKING ORDER IS QUESTIONED                  
037100     DISPLAY 'SWAP HOLD BYTES = ' RVN-HOLD-BYTES.                         
037200                                                                          
037300 450-WRITE-REVENUE-REPORT.                                                
037400     MOVE RVN-TAB-STATION-ID (WS-RANK-COUNTER) TO                         
037500             RR-STATION-ID.                                               
037600     MOVE RVN-TAB-REVENUE (WS-RANK-COUNTER) TO                            
037700             RR-STATION-REVENUE.                                          
037800     MOVE WS-RANK-COUNTER TO RR-RANK.                                     
037900     PERFORM 650-LOOKUP-STATION-NAME.                                     
038000     MOVE RUN-STATION-NAME TO RR-STATION-NAME.                            
038100     WRITE RR-STATION-REVENUE-RECORD.                                     
038200     ADD +1 TO NUM-STATIONS-WRITTEN.                                      
038300                                                                          
038400     MOVE WS-RANK-COUNTER TO RPT-RANK.                                    
038500     MOVE RVN-TAB-STATION-ID (WS-RANK-COUNTER) TO RPT-STATION-ID.         
038600     MOVE RUN-STATION-NAME TO RPT-STATION-NAME.                           
038700     MOVE RVN-TAB-REVENUE (WS-RANK-COUNTER) TO RPT-REVENUE.               
038800     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 1.                         
038900     ADD +1 TO WS-DETAIL-LINE-COUNT.                                      
039000 450-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 460-WRITE-GRAND-TOTAL.                                                   
039400*    99/08/30 DLP EVS-0079                                                
039500     DISPLAY 'NETWORK TOTAL REVENUE BYTES = '                             
039600             WS-NETWORK-TOTAL-HI WS-NETWORK-TOTAL-LO.                     
039700     MOVE NETWORK-TOTAL-REVENUE TO RPT-GRAND-TOTAL-VALUE.                 
039800     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.                         
039900     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL.                            
040000     ADD +1 TO WS-DETAIL-LINE-COUNT.                                      
040100*    06/01/09 DLP EVS-0115                                                
040200     DISPLAY 'EVSREV -- DETAIL LINES WRITTEN: '                           
040300             WS-DETAIL-LINE-COUNT.                                        
040400                                                                          
040500 600-LOAD-STATION-TABLE.                                                  
040600     PERFORM 730-READ-STATION-FILE.                                       
040700     IF WS-STATION-FILE-EOF = 'Y'                                         
040800         GO TO 600-EXIT.                                                  
040900     IF STA-TAB-COUNT < STA-TAB-MAX                                       
041000         ADD +1 TO STA-TAB-COUNT                                          
041100         MOVE ST-STATION-ID    TO STA-TAB-ID   (STA-TAB-COUNT)            
041200         MOVE ST-STATION-NAME  TO STA-TAB-NAME (STA-TAB-COUNT).           
041300 600-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600 650-LOOKUP-STATION-NAME.                                                 
041700     MOVE 'N' TO STA-TAB-FOUND-SW.                                        
041800     MOVE 'UNKNOWN STATION' TO RUN-STATION-NAME.                          
041900     MOVE +0 TO STA-TAB-SUB.                                              
042000     PERFORM 660-SEARCH-STATION-TABLE                                     
042100             VARYING STA-TAB-SUB FROM +1 BY +1                            
042200             UNTIL STA-TAB-SUB > STA-TAB-COUNT                            
042300                OR STA-TAB-FOUND.                                         
042400                                                                          
042500 660-SEARCH-STATION-TABLE.                                                
042600     IF STA-TAB-ID (STA-TAB-SUB) = RR-STATION-ID                          
042700         MOVE STA-TAB-NAME (STA-TAB-SUB) TO RUN-STATION-NAME              
042800         MOVE 'Y' TO STA-TAB-FOUND-SW.                                    
042900                                                                          
043000 700-READ-SESSION-FILE.                                                   
043100     READ SESSION-FILE                                                    
043200       AT END MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
043300     IF WS-SESSFILE-STATUS = '10'                                         
043400         MOVE 'Y' TO WS-SESSION-FILE-EOF.                                 
043500                                                                          
043600 730-READ-STATION-FILE.                                                   
043700     READ STATION-FILE                                                    
043800       AT END MOVE 'Y' TO WS-STATION-FILE-EOF.                            
043900     IF WS-STATFILE-STATUS = '10'                                         
044000         MOVE 'Y' TO WS-STATION-FILE-EOF.                                 
044100                                                                          
044200 740-READ-SORTED-FILE.                                                    
044300     READ SORTED-REVENUE-FILE                                             
044400       AT END MOVE 'Y' TO WS-SORTED-FILE-EOF.                             
044500     IF WS-SRTREV-STATUS = '10'                                           
044600         MOVE 'Y' TO WS-SORTED-FILE-EOF.                                  
044700                                                                          
044800 800-INIT-REPORT.                                                         
044900     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
045000     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
045100     MOVE SYSTEM-DAY     TO RPT-DD.                                       
045200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
045300     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                        
045400     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                        
045500                                                                          
045600 900-OPEN-INPUT-FILES.                                                    
045700     OPEN INPUT    STATION-FILE.                                          
045800     IF WS-STATFILE-STATUS NOT = '00'                                     
045900       DISPLAY 'ERROR OPENING STATION FILE. RC:'                          
046000               WS-STATFILE-STATUS                                         
046100       MOVE 16 TO RETURN-CODE                                             
046200       MOVE 'Y' TO WS-STATION-FILE-EOF.                                   
046300                                                                          
046400 905-CLOSE-OUTPUT-FILES.                                                  
046500     CLOSE SORTED-REVENUE-FILE                                            
046600           STATION-REVENUE-FILE                                           
046700           REPORT-FILE.                                                   
046800                                                                          
046900 910-CLOSE-STATION-FILE.                                                  
047000     CLOSE STATION-FILE.                                                  
047100                                                                          
047200 920-OPEN-OUTPUT-FILES.                                                   
047300     OPEN INPUT    SORTED-REVENUE-FILE                                    
047400          OUTPUT   STATION-REVENUE-FILE                                   
047500          OUTPUT   REPORT-FILE.                                           
047600     IF WS-SRTREV-STATUS NOT = '00'                                       
047700       DISPLAY 'ERROR OPENING SORTED REVENUE FILE. RC:'                   
047800               WS-SRTREV-STATUS                                           
047900       MOVE 16 TO RETURN-CODE                                             
048000       MOVE 'Y' TO WS-SORTED-FILE-EOF.                                    
048100                                                                          
048200*  END OF PROGRAM EVSREV                                                  
