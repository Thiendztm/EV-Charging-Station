000100****************************************************************          
000200*                                                              *          
000300*   PROGRAM:      EVSWTOP                                      *          
000400*   PROGRAMMER:   R. NUNEZ                                     *          
000500*                 EV NETWORK SETTLEMENT GROUP                  *          
000600*   DATE:         MAY 1993                                     *          
000700*                                                              *          
000800*   FUNCTION:     APPLIES A SINGLE WALLET TOP-UP AGAINST THE   *          
000900*                 NETWORK USER MASTER.  THE USER-ID AND THE    *          
001000*                 TOP-UP AMOUNT ARE SUPPLIED ON A ONE-RECORD   *          
001100*                 PARAMETER FILE.  THE USER MASTER IS A        *          
001200*                 SEQUENTIAL FILE, SO THE UPDATE IS DONE THE   *          
001300*                 OLD-MASTER/NEW-MASTER WAY -- EVERY RECORD ON *          
001400*                 THE OLD MASTER IS COPIED TO THE NEW MASTER,  *          
001500*                 WITH THE ONE MATCHING RECORD'S BALANCE       *          
001600*                 ADJUSTED IN PASSING.                         *          
001700*                                                              *          
001800****************************************************************          
001900* CHANGE ACTIVITY:                                                        
002000*                                                                         
002100*   DATE      WHO   TICKET     DESCRIPTION                                
002200*   --------  ----  ---------  ---------------------------------          
002300*   93/05/11  RSN   EVS-0072   ORIGINAL PROGRAM                           
002400*   93/11/29  RSN   EVS-0078   REJECT ZERO/NEGATIVE TOP-UP                
002500*                              AMOUNTS INSTEAD OF WRITING A               
002600*                              BAD MASTER RECORD                          
002700*   96/04/02  KTB   EVS-0046   ADDED THE USER-NOT-FOUND MESSAGE           
002800*                              -- OPERATIONS WAS RERUNNING BLIND          
002900*                              WHEN THE PARM CARD HAD A TYPO              
003000*   98/11/03  KTB   EVS-0061   Y2K REVIEW -- NO DATE FIELDS ON            
003100*                              THIS RECORD, NO CHANGE REQUIRED            
003200*   05/03/22  DLP   EVS-0114   ROUNDED ADDED TO THE BALANCE               
003300*                              UPDATE FOR CONSISTENCY WITH THE            
003400*                              SESSION COST/CHANGE ROUTINES               
003500*   99/08/30  DLP   EVS-0079   SHOP-WIDE DIAGNOSTIC CONSOLE               
003600*                              TRACE INITIATIVE (SAME TICKET AS           
003700*                              EVSREV) -- BYTE VIEWS ADDED OVER           
003800*                              THE PARM/RUN AND SWITCH AREAS SO           
003900*                              OPERATIONS CAN DISPLAY THEM                
004000*                              WITHOUT A FORMAL DUMP                      
004100*   06/01/09  DLP   EVS-0115   ZERO-TOPUP LITERAL PULLED OUT TO           
004200*                              A NAMED WORK CONSTANT PER THE              
004300*                              SHOP CODE-REVIEW STANDARD                  
004400****************************************************************          
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    EVSWTOP.                                                  
004700 AUTHOR.        R. NUNEZ.                                                 
004800 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004900 DATE-WRITTEN.  MAY 1993.                                                 
005000 DATE-COMPILED.                                                           
005100 SECURITY.      UNCLASSIFIED.                                             
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER.  IBM-370.                                               
005500 OBJECT-COMPUTER.  IBM-370.                                               
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000                                                                          
006100     SELECT PARM-FILE       ASSIGN TO PARMFILE                            
006200         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
006300                                                                          
006400     SELECT USER-FILE       ASSIGN TO USERFILE                            
006500         ACCESS IS SEQUENTIAL                                             
006600         FILE STATUS  IS  WS-USERFILE-STATUS.                             
006700                                                                          
006800     SELECT NEW-USER-FILE   ASSIGN TO NEWUSER                             
006900         FILE STATUS  IS  WS-NEWUSR-STATUS.                               
007000                                                                          
007100     SELECT REPORT-FILE     ASSIGN TO WRPTLIST                            
007200         FILE STATUS  IS  WS-REPORT-STATUS.                               
007300                                                                          
007400****************************************************************          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700                                                                          
007800 FD  PARM-FILE                                                            
007900     RECORDING MODE IS F.                                                 
008000 01  PARM-RECORD.                                                         
008100     05  PARM-USER-ID            PIC 9(09).                               
008200     05  PARM-TOPUP-AMOUNT       PIC S9(7)V99.                            
008300     05  FILLER                  PIC X(62).                               
008400                                                                          
008500 FD  USER-FILE                                                            
008600     RECORDING MODE IS F.                                                 
008700 COPY EVUSRCOB.                                                           
008800                                                                          
008900 FD  NEW-USER-FILE                                                        
009000     RECORDING MODE IS F.                                                 
009100 01  NEW-USER-RECORD             PIC X(40).                               
009200                                                                          
009300 FD  REPORT-FILE                                                          
009400     RECORDING MODE IS F.                                                 
009500 01  REPORT-RECORD               PIC X(132).                              
009600                                                                          
009700*****************************************************************         
009800 WORKING-STORAGE SECTION.                                                 
009900*****************************************************************         
010000*    06/01/09 DLP EVS-0115 -- NAMED ZERO CONSTANT, SEE 100-               
010100*    VALIDATE-TOPUP-AMOUNT                                                
010200 77  WS-ZERO-TOPUP-CONST    PIC S9(1)  COMP  VALUE +0.                    
010300*                                                                         
010400 01  SYSTEM-DATE-AND-TIME.                                                
010500     05  SYSTEM-DATE.                                                     
010600         10  SYSTEM-YEAR             PIC 9(4).                            
010700         10  SYSTEM-MONTH            PIC 9(2).                            
010800         10  SYSTEM-DAY              PIC 9(2).                            
010900*                                                                         
011000     05  FILLER              PIC X(2)  VALUE SPACES.                      
011100 01  WS-FIELDS.                                                           
011200     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.                  
011300     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.                  
011400     05  WS-NEWUSR-STATUS        PIC X(2)  VALUE SPACES.                  
011500     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
011600     05  WS-USER-FILE-EOF        PIC X     VALUE 'N'.                     
011700         88  WS-AT-END-OF-USERS       VALUE 'Y'.                          
011800*                                                                         
011900     05  FILLER              PIC X(2)  VALUE SPACES.                      
012000 01  RUN-CONTROL-VARS.                                                    
012100     05  RUN-USER-ID             PIC 9(09)   VALUE 0.                     
012200     05  RUN-TOPUP-AMOUNT        PIC S9(7)V99 VALUE 0.                    
012300*    99/08/30 DLP EVS-0079 -- BYTE VIEW OF THE PARM CARRY-OVER            
012400     05  FILLER              PIC X(2)  VALUE SPACES.                      
012500 01  RUN-CONTROL-REDEF REDEFINES RUN-CONTROL-VARS.                        
012600     05  RUN-CONTROL-BYTES       PIC X(14).                               
012700*                                                                         
012800 01  VALIDATION-VARS.                                                     
012900     05  WS-AMOUNT-VALID-SW      PIC X               VALUE 'N'.           
013000         88  WS-AMOUNT-VALID              VALUE 'Y'.                      
013100     05  WS-USER-FOUND-SW        PIC X               VALUE 'N'.           
013200         88  WS-USER-WAS-FOUND             VALUE 'Y'.                     
013300*    99/08/30 DLP EVS-0079 -- BYTE VIEW OF THE VALIDATION SWITCHES        
013400     05  FILLER              PIC X(2)  VALUE SPACES.                      
013500 01  VALIDATION-VARS-REDEF REDEFINES VALIDATION-VARS.                     
013600     05  WS-VALIDATION-BYTES     PIC X(2).                                
013700*                                                                         
013800*    93/11/29 RSN EVS-0078 -- WORK AREA FOR THE BALANCE UPDATE,           
013900*    HELD SEPARATELY FROM US-WALLET-BALANCE SO A REDEFINE CAN             
014000*    SPLIT THE OLD/NEW VALUES OUT FOR THE CONFIRMATION LINE               
014100 01  BALANCE-WORK-AREA.                                                   
014200     05  WS-OLD-BALANCE          PIC S9(7)V99 COMP-3 VALUE 0.             
014300     05  WS-NEW-BALANCE          PIC S9(7)V99 COMP-3 VALUE 0.             
014400     05  FILLER              PIC X(2)  VALUE SPACES.                      
014500 01  BALANCE-WORK-REDEF REDEFINES BALANCE-WORK-AREA.                      
014600     05  WS-BALANCE-BYTES        PIC X(10).                               
014700*                                                                         
014800*        *******************                                              
014900*            report lines                                                 
015000*        *******************                                              
015100 01  RPT-HEADER1.                                                         
015200     05  FILLER                     PIC X(40)                             
015300               VALUE 'WALLET TOP-UP CONFIRMATION        DATE: '.          
015400     05  RPT-MM                     PIC 99.                               
015500     05  FILLER                     PIC X     VALUE '/'.                  
015600     05  RPT-DD                     PIC 99.                               
015700     05  FILLER                     PIC X     VALUE '/'.                  
015800     05  RPT-YY                     PIC 9999.                             
015900     05  FILLER                     PIC X(69) VALUE SPACES.               
016000 01  RPT-DETAIL.                                                          
016100     05  FILLER              PIC X(4)     VALUE 'USER'.                   
016200     05  FILLER              PIC X(2)     VALUE SPACES.                   
016300     05  RPT-USER-ID         PIC 9(9).                                    
016400     05  FILLER              PIC X(3)     VALUE SPACES.                   
016500     05  FILLER              PIC X(11)    VALUE 'TOP-UP AMT:'.            
016600     05  RPT-TOPUP-AMOUNT    PIC ZZZ,ZZ9.99-.                             
016700     05  FILLER              PIC X(3)     VALUE SPACES.                   
016800     05  FILLER              PIC X(12)    VALUE 'OLD BALANCE:'.           
016900     05  RPT-OLD-BALANCE     PIC ZZZ,ZZ9.99-.                             
017000     05  FILLER              PIC X(3)     VALUE SPACES.                   
017100     05  FILLER              PIC X(12)    VALUE 'NEW BALANCE:'.           
017200     05  RPT-NEW-BALANCE     PIC ZZZ,ZZ9.99-.                             
017300     05  FILLER              PIC X(37)    VALUE SPACES.                   
017400 01  RPT-ERROR-LINE.                                                      
017500     05  RPT-ERROR-TEXT      PIC X(80)    VALUE SPACES.                   
017600     05  FILLER              PIC X(52)    VALUE SPACES.                   
017700                                                                          
017800*****************************************************************         
017900 PROCEDURE DIVISION.                                                      
018000*****************************************************************         
018100                                                                          
018200 000-MAIN.                                                                
018300     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
018400     DISPLAY 'EVSWTOP STARTED DATE = ' SYSTEM-MONTH '/'                   
018500            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
018600                                                                          
018700     PERFORM 900-OPEN-ALL-FILES.                                          
018800     PERFORM 800-INIT-REPORT.                                             
018900                                                                          
019000     PERFORM 750-READ-PARM-RECORD.                                        
019100     PERFORM 100-VALIDATE-TOPUP-AMOUNT.                                   
019200                                                                          
019300     IF WS-AMOUNT-VALID                                                   
019400         PERFORM 200-UPDATE-USER-FILE THROUGH 200-EXIT                    
019500                 UNTIL WS-AT-END-OF-USERS                                 
019600     ELSE                                                                 
019700         PERFORM 950-COPY-USER-FILE THROUGH 950-EXIT                      
019800                 UNTIL WS-AT-END-OF-USERS                                 
019900         PERFORM 870-WRITE-REJECT-MESSAGE.                                
020000                                                                          
020100     IF WS-AMOUNT-VALID                                                   
020200        AND NOT WS-USER-WAS-FOUND                                         
020300         PERFORM 880-WRITE-NOT-FOUND-MESSAGE.                             
020400                                                                          
020500     PERFORM 905-CLOSE-ALL-FILES.                                         
020600                                                                          
020700     GOBACK.                                                              
020800                                                                          
020900 100-VALIDATE-TOPUP-AMOUNT.                                               
021000     MOVE 'Y' TO WS-AMOUNT-VALID-SW.                                      
021100*    06/01/09 DLP EVS-0115 -- NAMED CONSTANT, NOT A LITERAL               
021200     IF PARM-TOPUP-AMOUNT NOT > WS-ZERO-TOPUP-CONST                       
021300         MOVE 'N' TO WS-AMOUNT-VALID-SW.                                  
021400     MOVE PARM-USER-ID       TO RUN-USER-ID.                              
021500     MOVE PARM-TOPUP-AMOUNT  TO RUN-TOPUP-AMOUNT.                         
021600*    99/08/30 DLP EVS-0079 -- CONSOLE TRACE, PARM/SWITCH BYTES            
021700     DISPLAY 'RUN-CONTROL BYTES = ' RUN-CONTROL-BYTES.                    
021800     DISPLAY 'VALIDATION BYTES  = ' WS-VALIDATION-BYTES.                  
021900                                                                          
022000 200-UPDATE-USER-FILE.                                                    
022100     PERFORM 730-READ-USER-FILE.                                          
022200     IF WS-AT-END-OF-USERS                                                
022300         GO TO 200-EXIT.                                                  
022400     IF US-USER-ID = RUN-USER-ID                                          
022500         MOVE 'Y' TO WS-USER-FOUND-SW                                     
022600         PERFORM 300-UPDATE-WALLET-BALANCE.                               
022700     WRITE NEW-USER-RECORD FROM US-USER-RECORD.                           
022800 200-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100 300-UPDATE-WALLET-BALANCE.                                               
023200*    05/03/22 DLP EVS-0114 -- ROUNDED ADDED SO THE BALANCE                
023300*    NEVER PICKS UP A THIRD DECIMAL FROM A MIS-KEYED PARM                 
023400     MOVE US-WALLET-BALANCE TO WS-OLD-BALANCE.                            
023500     COMPUTE US-WALLET-BALANCE ROUNDED =                                  
023600             US-WALLET-BALANCE + RUN-TOPUP-AMOUNT.                        
023700     MOVE US-WALLET-BALANCE TO WS-NEW-BALANCE.                            
023800     PERFORM 850-WRITE-CONFIRMATION-LINE.                                 
023900                                                                          
024000 730-READ-USER-FILE.                                                      
024100     READ USER-FILE                                                       
024200       AT END MOVE 'Y' TO WS-USER-FILE-EOF.                               
024300     IF WS-USERFILE-STATUS = '10'                                         
024400         MOVE 'Y' TO WS-USER-FILE-EOF.                                    
024500                                                                          
024600 750-READ-PARM-RECORD.                                                    
024700     READ PARM-FILE                                                       
024800       AT END DISPLAY 'ERROR - NO PARM RECORD ON PARM-FILE'               
024900              MOVE 16 TO RETURN-CODE                                      
025000              MOVE 0 TO PARM-USER-ID                                      
025100              MOVE 0 TO PARM-TOPUP-AMOUNT.                                
025200                                                                          
025300 800-INIT-REPORT.                                                         
025400     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
025500     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
025600     MOVE SYSTEM-DAY     TO RPT-DD.                                       
025700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
025800                                                                          
025900 850-WRITE-CONFIRMATION-LINE.                                             
026000     MOVE SPACES             TO RPT-DETAIL.                               
026100     MOVE RUN-USER-ID        TO RPT-USER-ID.                              
026200     MOVE RUN-TOPUP-AMOUNT   TO RPT-TOPUP-AMOUNT.                         
026300     MOVE WS-OLD-BALANCE     TO RPT-OLD-BALANCE.                          
026400     MOVE WS-NEW-BALANCE     TO RPT-NEW-BALANCE.                          
026500     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 2.                         
026600                                                                          
026700 870-WRITE-REJECT-MESSAGE.                                                
026800*    93/11/29 RSN EVS-0078                                                
026900     MOVE SPACES TO RPT-ERROR-LINE.                                       
027000     MOVE 'TOP-UP REJECTED -- AMOUNT MUST BE GREATER THAN ZERO'           
027100             TO RPT-ERROR-TEXT.                                           
027200     WRITE REPORT-RECORD FROM RPT-ERROR-LINE AFTER 2.                     
027300                                                                          
027400 880-WRITE-NOT-FOUND-MESSAGE.                                             
027500*    96/04/02 KTB EVS-0046                                                
027600     MOVE SPACES TO RPT-ERROR-LINE.                                       
027700     MOVE 'TOP-UP NOT APPLIED -- USER-ID NOT FOUND ON MASTER'             
027800             TO RPT-ERROR-TEXT.                                           
027900     WRITE REPORT-RECORD FROM RPT-ERROR-LINE AFTER 2.                     
028000                                                                          
028100 900-OPEN-ALL-FILES.                                                      
028200     OPEN INPUT    PARM-FILE                                              
028300          INPUT    USER-FILE                                              
028400          OUTPUT   NEW-USER-FILE                                          
028500          OUTPUT   REPORT-FILE.                                           
028600     IF WS-USERFILE-STATUS NOT = '00'                                     
028700       DISPLAY 'ERROR OPENING USER FILE. RC:'                             
028800               WS-USERFILE-STATUS                                         
028900       MOVE 16 TO RETURN-CODE                                             
029000       MOVE 'Y' TO WS-USER-FILE-EOF.                                      
029100                                                                          
029200 905-CLOSE-ALL-FILES.                                                     
029300     CLOSE PARM-FILE                                                      
029400           USER-FILE                                                      
029500           NEW-USER-FILE                                                  
029600           REPORT-FILE.                                                   
029700                                                                          
029800 950-COPY-USER-FILE.                                                      
029900*    93/11/29 RSN EVS-0078 -- WHEN THE AMOUNT FAILS VALIDATION            
030000*    THE MASTER IS STILL COPIED FORWARD UNCHANGED SO THE NEXT             
030100*    STEP IN THE RUN ALWAYS HAS A NEW MASTER TO WORK FROM                 
030200     PERFORM 730-READ-USER-FILE.                                          
030300     IF WS-AT-END-OF-USERS                                                
030400         GO TO 950-EXIT.                                                  
030500     WRITE NEW-USER-RECORD FROM US-USER-RECORD.                           
030600 950-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900*  END OF PROGRAM EVSWTOP                                                 
