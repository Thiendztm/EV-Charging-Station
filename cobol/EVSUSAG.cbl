000100****************************************************************          
000200* PROGRAM:  EVSUSAG                                                       
000300*           Sample program for the VS COBOL II Compiler                   
000400*                                                                         
000500* AUTHOR :  T. MAGEE                                                      
000600*           EV NETWORK SETTLEMENT GROUP                                   
000700*                                                                         
000800* READS THE STATION, USER AND SESSION FILES AND WRITES THE                
000900* SYSTEM USAGE OVERVIEW REPORT -- NETWORK-WIDE COUNTS BY                  
001000* STATUS/ROLE, PLUS THE TOP 5 STATIONS BY SESSION COUNT                   
001100*                                                                         
001200****************************************************************          
001300* CHANGE ACTIVITY:                                                        
001400*                                                                         
001500*   DATE      WHO   TICKET     DESCRIPTION                                
001600*   --------  ----  ---------  ---------------------------------          
001700*   93/06/14  TMM   EVS-0075   ORIGINAL PROGRAM                           
001800*   93/11/09  TMM   EVS-0077   TOP-STATIONS TABLE WAS OVERFLOWING         
001900*                              SILENTLY PAST ENTRY 500 -- ADDED           
002000*                              THE TAB-MAX GUARD                          
002100*   98/12/01  KTB   EVS-0066   Y2K REVIEW -- SYSTEM-DATE ALREADY          
002200*                              4-DIGIT CCYY, NO CHANGE REQUIRED           
002300*   00/02/03  DLP   EVS-0080   RANK LOGIC SHARED WITH EVSREV'S            
002400*                              BUBBLE SORT, RESTRICTED TO TOP 5           
002500*   05/03/22  DLP   EVS-0114   TIE-BREAK ON STATION-ID ADDED SO           
002600*                              RERUNS PRODUCE THE SAME TOP 5              
002700*   06/01/09  DLP   EVS-0115   ADDED A PRINT LINE COUNTER FOR             
002800*                              THE END-OF-RUN OPERATOR MESSAGE            
002900*                              PER THE SHOP CODE-REVIEW STANDARD          
003000****************************************************************          
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID.    EVSUSAG.                                                  
003300 AUTHOR.        T. MAGEE.                                                 
003400 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
003500 DATE-WRITTEN.  JUNE 1993.                                                
003600 DATE-COMPILED.                                                           
003700 SECURITY.      UNCLASSIFIED.                                             
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER.  IBM-370.                                               
004100 OBJECT-COMPUTER.  IBM-370.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600                                                                          
004700     SELECT STATION-FILE   ASSIGN TO STATFILE                             
004800         ACCESS IS SEQUENTIAL                                             
004900         FILE STATUS  IS  WS-STATFILE-STATUS.                             
005000                                                                          
005100     SELECT USER-FILE      ASSIGN TO USERFILE                             
005200         ACCESS IS SEQUENTIAL                                             
005300         FILE STATUS  IS  WS-USERFILE-STATUS.                             
005400                                                                          
005500     SELECT SESSION-FILE   ASSIGN TO SESSFILE                             
005600         ACCESS IS SEQUENTIAL                                             
005700         FILE STATUS  IS  WS-SESSFILE-STATUS.                             
005800                                                                          
005900     SELECT REPORT-FILE    ASSIGN TO URPTLIST                             
006000         FILE STATUS  IS  WS-REPORT-STATUS.                               
006100                                                                          
006200****************************************************************          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 FD  STATION-FILE                                                         
006700     RECORDING MODE IS F.                                                 
006800 COPY EVSTACOB.                                                           
006900                                                                          
007000 FD  USER-FILE                                                            
007100     RECORDING MODE IS F.                                                 
007200 COPY EVUSRCOB.                                                           
007300                                                                          
007400 FD  SESSION-FILE                                                         
007500     RECORDING MODE IS F.                                                 
007600 COPY EVSESCOB.                                                           
007700                                                                          
007800 FD  REPORT-FILE                                                          
007900     RECORDING MODE IS F.                                                 
008000 01  REPORT-RECORD              PIC X(132).                               
008100                                                                          
008200*****************************************************************         
008300 WORKING-STORAGE SECTION.                                                 
008400*****************************************************************         
008500*    06/01/09 DLP EVS-0115 -- PRINT LINE COUNTER, SEE 850-                
008600*    WRITE-OVERVIEW-REPORT                                                
008700 77  WS-DETAIL-LINE-COUNT   PIC S9(7)  COMP  VALUE +0.                    
008800*                                                                         
008900 01  SYSTEM-DATE-AND-TIME.                                                
009000     05  SYSTEM-DATE.                                                     
009100         10  SYSTEM-YEAR             PIC 9(4).                            
009200         10  SYSTEM-MONTH            PIC 9(2).                            
009300         10  SYSTEM-DAY              PIC 9(2).                            
009400*                                                                         
009500     05  FILLER              PIC X(2)  VALUE SPACES.                      
009600 01  WS-FIELDS.                                                           
009700     05  WS-STATFILE-STATUS      PIC X(2)  VALUE SPACES.                  
009800     05  WS-USERFILE-STATUS      PIC X(2)  VALUE SPACES.                  
009900     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.                  
010000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
010100     05  WS-STATION-FILE-EOF     PIC X     VALUE 'N'.                     
010200     05  WS-USER-FILE-EOF        PIC X     VALUE 'N'.                     
010300     05  WS-SESSION-FILE-EOF     PIC X     VALUE 'N'.                     
010400*                                                                         
010500     05  FILLER              PIC X(2)  VALUE SPACES.                      
010600 01  STATION-COUNT-VARS.                                                  
010700     05  CNT-STATIONS-TOTAL      PIC S9(7)   COMP-3  VALUE +0.            
010800     05  CNT-STATIONS-ONLINE     PIC S9(7)   COMP-3  VALUE +0.            
010900     05  CNT-STATIONS-OFFLINE    PIC S9(7)   COMP-3  VALUE +0.            
011000     05  CNT-STATIONS-MAINT      PIC S9(7)   COMP-3  VALUE +0.            
011100*    93/11/09 TMM EVS-0077 -- BYTE VIEW OF THE STATION COUNTS,            
011200*    USED ON THE END-OF-COUNT CONSOLE TRACE                               
011300     05  FILLER              PIC X(2)  VALUE SPACES.                      
011400 01  STATION-COUNT-REDEF REDEFINES STATION-COUNT-VARS.                    
011500     05  WS-STATION-COUNT-BYTES  PIC X(16).                               
011600 01  USER-COUNT-VARS.                                                     
011700     05  CNT-USERS-TOTAL         PIC S9(7)   COMP-3  VALUE +0.            
011800     05  CNT-USERS-DRIVER        PIC S9(7)   COMP-3  VALUE +0.            
011900     05  CNT-USERS-STAFF         PIC S9(7)   COMP-3  VALUE +0.            
012000     05  CNT-USERS-ADMIN         PIC S9(7)   COMP-3  VALUE +0.            
012100     05  FILLER              PIC X(2)  VALUE SPACES.                      
012200 01  SESSION-COUNT-VARS.                                                  
012300     05  CNT-SESSIONS-TOTAL      PIC S9(7)   COMP-3  VALUE +0.            
012400     05  CNT-SESSIONS-ACTIVE     PIC S9(7)   COMP-3  VALUE +0.            
012500     05  CNT-SESSIONS-COMPLETED  PIC S9(7)   COMP-3  VALUE +0.            
012600*    93/11/09 TMM EVS-0077 -- BYTE VIEW OF THE SESSION COUNTS,            
012700*    SAME REASON AS THE STATION-COUNT-REDEF ABOVE                         
012800     05  FILLER              PIC X(2)  VALUE SPACES.                      
012900 01  SESSION-COUNT-VARS-REDEF REDEFINES SESSION-COUNT-VARS.               
013000     05  WS-SESSION-COUNT-BYTES  PIC X(12).                               
013100*                                                                         
013200*    93/06/14 TMM EVS-0075 STYLE -- IN-MEMORY STATION-NAME TABLE          
013300 01  STATION-TABLE-CONTROLS.                                              
013400     05  STA-TAB-COUNT           PIC S9(5)   COMP    VALUE +0.            
013500     05  STA-TAB-MAX             PIC S9(5)   COMP    VALUE +500.          
013600     05  STA-TAB-SUB             PIC S9(5)   COMP    VALUE +0.            
013700     05  STA-TAB-FOUND-SW        PIC X               VALUE 'N'.           
013800         88  STA-TAB-FOUND               VALUE 'Y'.                       
013900     05  FILLER              PIC X(2)  VALUE SPACES.                      
014000 01  STATION-NAME-TABLE.                                                  
014100     05  STA-TAB-ENTRY OCCURS 500 TIMES                                   
014200                       INDEXED BY STA-TAB-NDX.                            
014300         10  STA-TAB-ID          PIC 9(09).                               
014400         10  STA-TAB-NAME        PIC X(40).                               
014500*                                                                         
014600*    93/06/14 TMM EVS-0075 -- PER-STATION SESSION-COUNT TABLE,            
014700*    BUILT BY LOOKUP-OR-INSERT WHILE THE SESSION FILE IS READ             
014800     05  FILLER              PIC X(2)  VALUE SPACES.                      
014900 01  SESSION-COUNT-TABLE-CONTROLS.                                        
015000     05  SCT-TAB-COUNT           PIC S9(5)   COMP    VALUE +0.            
015100*        93/11/09 TMM EVS-0077 -- OVERFLOW GUARD                          
015200     05  SCT-TAB-MAX             PIC S9(5)   COMP    VALUE +500.          
015300     05  SCT-TAB-SUB             PIC S9(5)   COMP    VALUE +0.            
015400     05  SCT-TAB-FOUND-SW        PIC X               VALUE 'N'.           
015500         88  SCT-TAB-FOUND                VALUE 'Y'.                      
015600     05  FILLER              PIC X(2)  VALUE SPACES.                      
015700 01  SESSION-COUNT-TABLE.                                                 
015800     05  SCT-TAB-ENTRY OCCURS 500 TIMES                                   
015900                       INDEXED BY SCT-TAB-NDX.                            
016000         10  SCT-TAB-STATION-ID  PIC 9(09).                               
016100         10  SCT-TAB-SESS-COUNT  PIC S9(7)  COMP-3.                       
016200     05  FILLER              PIC X(2)  VALUE SPACES.                      
016300 01  RANK-CONTROLS.                                                       
016400     05  RNK-TAB-OUT-SUB         PIC S9(5)   COMP    VALUE +0.            
016500     05  RNK-TAB-IN-SUB          PIC S9(5)   COMP    VALUE +0.            
016600     05  RNK-SWAP-SW             PIC X               VALUE 'N'.           
016700         88  RNK-SWAP-MADE                VALUE 'Y'.                      
016800     05  RNK-TOP-LIMIT           PIC S9(5)   COMP    VALUE +5.            
016900     05  WS-TOP-COUNTER          PIC S9(5)   COMP    VALUE +0.            
017000     05  FILLER              PIC X(2)  VALUE SPACES.                      
017100 01  SESSION-COUNT-HOLD-AREA.                                             
017200     05  SCT-HOLD-STATION-ID     PIC 9(09).                               
017300     05  SCT-HOLD-SESS-COUNT     PIC S9(7)  COMP-3.                       
017400*    00/02/03 DLP EVS-0080 -- BYTE VIEW OF THE RANK-SWAP HOLD             
017500*    AREA, SAME REASONING AS EVSREV'S RVN-HOLD-BYTES                      
017600     05  FILLER              PIC X(2)  VALUE SPACES.                      
017700 01  SESSION-COUNT-HOLD-REDEF REDEFINES SESSION-COUNT-HOLD-AREA.          
017800     05  SCT-HOLD-BYTES           PIC X(13).                              
017900*                                                                         
018000 01  RUN-CONTROL-VARS.                                                    
018100     05  RUN-STATION-ID          PIC 9(09)   VALUE 0.                     
018200     05  RUN-STATION-NAME        PIC X(40)   VALUE SPACES.                
018300*                                                                         
018400*        *******************                                              
018500*            report lines                                                 
018600*        *******************                                              
018700     05  FILLER              PIC X(2)  VALUE SPACES.                      
018800 01  RPT-HEADER1.                                                         
018900     05  FILLER                     PIC X(40)                             
019000               VALUE 'SYSTEM USAGE OVERVIEW             DATE: '.          
019100     05  RPT-MM                     PIC 99.                               
019200     05  FILLER                     PIC X     VALUE '/'.                  
019300     05  RPT-DD                     PIC 99.                               
019400     05  FILLER                     PIC X     VALUE '/'.                  
019500     05  RPT-YY                     PIC 9999.                             
019600     05  FILLER                     PIC X(18)                             
019700                    VALUE ' (mm/dd/ccyy)     '.                           
019800     05  FILLER                     PIC X(63) VALUE SPACES.               
019900 01  RPT-COUNTS-HDR.                                                      
020000     05  FILLER PIC X(30) VALUE 'NETWORK-WIDE COUNTS          '.          
020100     05  FILLER PIC X(102) VALUE SPACES.                                  
020200 01  RPT-COUNTS-DETAIL.                                                   
020300     05  FILLER              PIC XX       VALUE SPACES.                   
020400     05  RPT-COUNTS-TYPE     PIC X(15).                                   
020500     05  FILLER              PIC X(4)     VALUE ':   '.                   
020600     05  RPT-COUNTS-ITEM1    PIC X(11).                                   
020700     05  RPT-COUNTS-VALUE1   PIC ZZZ,ZZZ,ZZ9.                             
020800     05  FILLER              PIC X(3)     VALUE SPACES.                   
020900     05  RPT-COUNTS-ITEM2    PIC X(11).                                   
021000     05  RPT-COUNTS-VALUE2   PIC ZZZ,ZZZ,ZZ9.                             
021100     05  FILLER              PIC X(3)     VALUE SPACES.                   
021200     05  RPT-COUNTS-ITEM3    PIC X(11).                                   
021300     05  RPT-COUNTS-VALUE3   PIC ZZZ,ZZZ,ZZ9.                             
021400     05  FILLER              PIC X(36)    VALUE SPACES.                   
021500 01  RPT-TOP-HDR1.                                                        
021600     05  FILLER PIC X(30) VALUE 'TOP 5 STATIONS BY SESSIONS   '.          
021700     05  FILLER PIC X(102) VALUE SPACES.                                  
021800 01  RPT-TOP-HDR2.                                                        
021900     05  FILLER PIC X(5)  VALUE 'RANK '.                                  
022000     05  FILLER PIC X     VALUE ' '.                                      
022100     05  FILLER PIC X(9)  VALUE 'STATION  '.                              
022200     05  FILLER PIC X     VALUE ' '.                                      
022300     05  FILLER PIC X(40)                                                 
022400                 VALUE 'STATION NAME                            '.        
022500     05  FILLER PIC X(8)  VALUE 'SESSIONS'.                               
022600     05  FILLER PIC X(69) VALUE SPACES.                                   
022700 01  RPT-TOP-DETAIL.                                                      
022800     05  RPT-RANK               PIC ZZ9.                                  
022900     05  FILLER                 PIC X(2)  VALUE SPACES.                   
023000     05  RPT-STATION-ID         PIC 9(9).                                 
023100     05  FILLER                 PIC X     VALUE ' '.                      
023200     05  RPT-STATION-NAME       PIC X(40) VALUE SPACES.                   
023300     05  RPT-SESSION-COUNT      PIC ZZZZZZ9.                              
023400     05  FILLER                 PIC X(69) VALUE SPACES.                   
023500 01  RPT-SPACES.                                                          
023600     05  FILLER              PIC X(132)   VALUE SPACES.                   
023700                                                                          
023800*****************************************************************         
023900 PROCEDURE DIVISION.                                                      
024000*****************************************************************         
024100                                                                          
024200 000-MAIN.                                                                
024300     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
024400     DISPLAY 'EVSUSAG STARTED DATE = ' SYSTEM-MONTH '/'                   
024500            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
024600                                                                          
024700     PERFORM 900-OPEN-ALL-FILES.                                          
024800                                                                          
024900     PERFORM 100-COUNT-STATIONS THROUGH 100-EXIT                          
025000             UNTIL WS-STATION-FILE-EOF = 'Y'.                             
025100     PERFORM 200-COUNT-USERS THROUGH 200-EXIT                             
025200             UNTIL WS-USER-FILE-EOF = 'Y'.                                
025300     PERFORM 300-COUNT-SESSIONS THROUGH 300-EXIT                          
025400             UNTIL WS-SESSION-FILE-EOF = 'Y'.                             
025500                                                                          
025600     PERFORM 400-RANK-TOP-STATIONS.                                       
025700     PERFORM 800-INIT-REPORT.                                             
025800     PERFORM 850-WRITE-OVERVIEW-REPORT.                                   
025900                                                                          
026000     PERFORM 905-CLOSE-ALL-FILES.                                         
026100                                                                          
026200     GOBACK.                                                              
026300                                                                          
026400 100-COUNT-STATIONS.                                                      
026500     PERFORM 730-READ-STATION-FILE.                                       
026600     IF WS-STATION-FILE-EOF = 'Y'                                         
026700         GO TO 100-EXIT.                                                  
026800     ADD +1 TO CNT-STATIONS-TOTAL.                                        
026900     IF ST-STATUS-ONLINE                                                  
027000         ADD +1 TO CNT-STATIONS-ONLINE.                                   
027100     IF ST-STATUS-OFFLINE                                                 
027200         ADD +1 TO CNT-STATIONS-OFFLINE.                                  
027300     IF ST-STATUS-MAINT                                                   
027400         ADD +1 TO CNT-STATIONS-MAINT.                                    
027500     IF STA-TAB-COUNT < STA-TAB-MAX                                       
027600         ADD +1 TO STA-TAB-COUNT                                          
027700         MOVE ST-STATION-ID    TO STA-TAB-ID   (STA-TAB-COUNT)            
027800         MOVE ST-STATION-NAME  TO STA-TAB-NAME (STA-TAB-COUNT).           
027900*    93/11/09 TMM EVS-0077 -- STATION COUNTER CONSOLE TRACE               
028000     DISPLAY 'STATION COUNT BYTES = ' WS-STATION-COUNT-BYTES.             
028100 100-EXIT.                                                                
028200     EXIT.                                                                
028300                                                                          
028400 200-COUNT-USERS.                                                         
028500     PERFORM 740-READ-USER-FILE.                                          
028600     IF WS-USER-FILE-EOF = 'Y'                                            
028700         GO TO 200-EXIT.                                                  
028800     ADD +1 TO CNT-USERS-TOTAL.                                           
028900     IF US-ROLE-DRIVER                                                    
029000         ADD +1 TO CNT-USERS-DRIVER.                                      
029100     IF US-ROLE-STAFF                                                     
029200         ADD +1 TO CNT-USERS-STAFF.                                       
029300     IF US-ROLE-ADMIN                                                     
029400         ADD +1 TO CNT-USERS-ADMIN.                                       
029500 200-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 300-COUNT-SESSIONS.                                                      
029900     PERFORM 750-READ-SESSION-FILE.                                       
030000     IF WS-SESSION-FILE-EOF = 'Y'                                         
030100         GO TO 300-EXIT.                                                  
030200     ADD +1 TO CNT-SESSIONS-TOTAL.                                        
030300     IF SS-STATUS-ACTIVE                                                  
030400         ADD +1 TO CNT-SESSIONS-ACTIVE.                                   
030500     IF SS-STATUS-COMPLETED                                               
030600         ADD +1 TO CNT-SESSIONS-COMPLETED.                                
030700     PERFORM 320-FIND-OR-ADD-STATION-COUNT.                               
030800*    93/11/09 TMM EVS-0077 -- SESSION COUNTER CONSOLE TRACE               
030900     DISPLAY 'SESSION COUNT BYTES = ' WS-SESSION-COUNT-BYTES.             
031000 300-EXIT.                                                                
031100     EXIT.                                                                
031200                                                                          
031300 320-FIND-OR-ADD-STATION-COUNT.                                           
031400     MOVE 'N' TO SCT-TAB-FOUND-SW.                                        
031500     MOVE +0 TO SCT-TAB-SUB.                                              
031600     PERFORM 330-SEARCH-COUNT-TABLE                                       
031700             VARYING SCT-TAB-SUB FROM +1 BY +1                            
031800             UNTIL SCT-TAB-SUB > SCT-TAB-COUNT                            
031900                OR SCT-TAB-FOUND.                                         
032000     IF SCT-TAB-FOUND                                                     
032100         ADD +1 TO SCT-TAB-SESS-COUNT (SCT-TAB-SUB)                       
032200     ELSE                                                                 
032300*        93/11/09 TMM EVS-0077 -- OVERFLOW GUARD                          
032400         IF SCT-TAB-COUNT < SCT-TAB-MAX                                   
032500             ADD +1 TO SCT-TAB-COUNT                                      
032600             MOVE SS-STATION-ID TO                                        
032700                     SCT-TAB-STATION-ID (SCT-TAB-COUNT)                   
032800             MOVE +1 TO SCT-TAB-SESS-COUNT (SCT-TAB-COUNT).               
032900                                                                          
033000 330-SEARCH-COUNT-TABLE.                                                  
033100     IF SCT-TAB-STATION-ID (SCT-TAB-SUB) = SS-STATION-ID                  
033200         MOVE 'Y' TO SCT-TAB-FOUND-SW.                                    
033300                                                                          
033400 400-RANK-TOP-STATIONS.                                                   
033500*    00/02/03 DLP EVS-0080 -- SAME BUBBLE-SORT SHAPE AS EVSREV,           
033600*    TIE-BREAK ON STATION-ID ASCENDING                                    
033700     MOVE 'Y' TO RNK-SWAP-SW.                                             
033800     PERFORM 410-BUBBLE-PASS THROUGH 410-EXIT                             
033900             UNTIL RNK-SWAP-SW = 'N'.                                     
034000                                                                          
034100 410-BUBBLE-PASS.                                                         
034200     MOVE 'N' TO RNK-SWAP-SW.                                             
034300     MOVE +1 TO RNK-TAB-OUT-SUB.                                          
034400     PERFORM 420-BUBBLE-COMPARE THROUGH 420-EXIT                          
034500             VARYING RNK-TAB-OUT-SUB FROM 1 BY 1                          
034600             UNTIL RNK-TAB-OUT-SUB >= SCT-TAB-COUNT.                      
034700 410-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000 420-BUBBLE-COMPARE.                                                      
035100     COMPUTE RNK-TAB-IN-SUB = RNK-TAB-OUT-SUB + 1.                        
035200     IF SCT-TAB-SESS-COUNT (RNK-TAB-OUT-SUB) <                            
035300             SCT-TAB-SESS-COUNT (RNK-TAB-IN-SUB)                          
035400         PERFORM 430-SWAP-TABLE-ENTRIES                                   
035500     ELSE IF SCT-TAB-SESS-COUNT (RNK-TAB-OUT-SUB) =                       
035600             SCT-TAB-SESS-COUNT (RNK-TAB-IN-SUB)                          
035700         AND SCT-TAB-STATION-ID (RNK-TAB-OUT-SUB) >                       
035800             SCT-TAB-STATION-ID (RNK-TAB-IN-SUB)                          
035900         PERFORM 430-SWAP-TABLE-ENTRIES.                                  
036000 420-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 430-SWAP-TABLE-ENTRIES.                                                  
036400     MOVE SCT-TAB-STATION-ID (RNK-TAB-OUT-SUB) TO                         
036500             SCT-HOLD-STATION-ID.                                         
036600     MOVE SCT-TAB-SESS-COUNT (RNK-TAB-OUT-SUB) TO                         
036700             SCT-HOLD-SESS-COUNT.                                         
036800     MOVE SCT-TAB-STATION-ID (RNK-TAB-IN-SUB) TO                          
036900             SCT-TAB-STATION-ID (RNK-TAB-OUT-SUB).                        
037000     MOVE SCT-TAB-SESS-COUNT (RNK-TAB-IN-SUB) TO                          
037100             SCT-TAB-SESS-COUNT (RNK-TAB-OUT-SUB).                        
037200     MOVE SCT-HOLD-STATION-ID TO                                          
037300             SCT-TAB-STATION-ID (RNK-TAB-IN-SUB).                         
037400     MOVE SCT-HOLD-SESS-COUNT TO                                          
037500             SCT-TAB-SESS-COUNT (RNK-TAB-IN-SUB).                         
037600     MOVE 'Y' TO RNK-SWAP-SW.                                             
037700*    93/11/09 TMM EVS-0077 -- SWAP HOLD CONSOLE TRACE                     
037800     DISPLAY 'SWAP HOLD BYTES = ' SCT-HOLD-BYTES.                         
037900                                                                          
038000 650-LOOKUP-STATION-NAME.                                                 
038100     MOVE 'N' TO STA-TAB-FOUND-SW.                                        
038200     MOVE 'UNKNOWN STATION' TO RUN-STATION-NAME.                          
038300     MOVE +0 TO STA-TAB-SUB.                                              
038400     PERFORM 660-SEARCH-STATION-TABLE                                     
038500             VARYING STA-TAB-SUB FROM +1 BY +1                            
038600             UNTIL STA-TAB-SUB > STA-TAB-COUNT                            
038700                OR STA-TAB-FOUND.                                         
038800                                                                          
038900 660-SEARCH-STATION-TABLE.                                                
039000     IF STA-TAB-ID (STA-TAB-SUB) = RUN-STATION-ID                         
039100         MOVE STA-TAB-NAME (STA-TAB-SUB) TO RUN-STATION-NAME              
039200         MOVE 'Y' TO STA-TAB-FOUND-SW.                                    
039300                                                                          
039400 730-READ-STATION-FILE.                                                   
039500     READ STATION-FILE                                                    
039600       AT END MOVE 'Y' TO WS-STATION-FILE-EOF.                            
039700     IF WS-STATFILE-STATUS = '10'                                         
039800         MOVE 'Y' TO WS-STATION-FILE-EOF.                                 
039900                                                                          
040000 740-READ-USER-FILE.                                                      
040100     READ USER-FILE                                                       
040200       AT END MOVE 'Y' TO WS-USER-FILE-EOF.                               
040300     IF WS-USERFILE-STATUS = '10'                                         
040400         MOVE 'Y' TO WS-USER-FILE-EOF.                                    
040500                                                                          
040600 750-READ-SESSION-FILE.                                                   
040700     READ SESSION-FILE                                                    
040800       AT END MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
040900     IF WS-SESSFILE-STATUS = '10'                                         
041000         MOVE 'Y' TO WS-SESSION-FILE-EOF.                                 
041100                                                                          
041200 800-INIT-REPORT.                                                         
041300     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
041400     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
041500     MOVE SYSTEM-DAY     TO RPT-DD.                                       
041600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
041700                                                                          
041800 850-WRITE-OVERVIEW-REPORT.                                               
041900     WRITE REPORT-RECORD FROM RPT-COUNTS-HDR AFTER 2.                     
042000     MOVE SPACES              TO RPT-COUNTS-DETAIL.                       
042100     MOVE 'Stations:      ' TO RPT-COUNTS-TYPE.                           
042200     MOVE '     Total:' TO RPT-COUNTS-ITEM1.                              
042300     MOVE CNT-STATIONS-TOTAL   TO RPT-COUNTS-VALUE1.                      
042400     MOVE '    Online:' TO RPT-COUNTS-ITEM2.                              
042500     MOVE CNT-STATIONS-ONLINE  TO RPT-COUNTS-VALUE2.                      
042600     MOVE '   Offline:' TO RPT-COUNTS-ITEM3.                              
042700     MOVE CNT-STATIONS-OFFLINE TO RPT-COUNTS-VALUE3.                      
042800     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL AFTER 1.                  
042900     MOVE SPACES              TO RPT-COUNTS-DETAIL.                       
043000     MOVE 'Users:         ' TO RPT-COUNTS-TYPE.                           
043100     MOVE '     Total:' TO RPT-COUNTS-ITEM1.                              
043200     MOVE CNT-USERS-TOTAL      TO RPT-COUNTS-VALUE1.                      
043300     MOVE '   Drivers:' TO RPT-COUNTS-ITEM2.                              
043400     MOVE CNT-USERS-DRIVER     TO RPT-COUNTS-VALUE2.                      
043500     MOVE '     Staff:' TO RPT-COUNTS-ITEM3.                              
043600     MOVE CNT-USERS-STAFF      TO RPT-COUNTS-VALUE3.                      
043700     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL AFTER 1.                  
043800     MOVE SPACES              TO RPT-COUNTS-DETAIL.                       
043900     MOVE 'Sessions:      ' TO RPT-COUNTS-TYPE.                           
044000     MOVE '     Total:' TO RPT-COUNTS-ITEM1.                              
044100     MOVE CNT-SESSIONS-TOTAL      TO RPT-COUNTS-VALUE1.                   
044200     MOVE '    Active:' TO RPT-COUNTS-ITEM2.                              
044300     MOVE CNT-SESSIONS-ACTIVE     TO RPT-COUNTS-VALUE2.                   
044400     MOVE ' Completed:' TO RPT-COUNTS-ITEM3.                              
044500     MOVE CNT-SESSIONS-COMPLETED  TO RPT-COUNTS-VALUE3.                   
044600     WRITE REPORT-RECORD FROM RPT-COUNTS-DETAIL AFTER 1.                  
044700     ADD +3 TO WS-DETAIL-LINE-COUNT.                                      
044800                                                                          
044900     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.                         
045000     WRITE REPORT-RECORD FROM RPT-TOP-HDR1 AFTER 1.                       
045100     WRITE REPORT-RECORD FROM RPT-TOP-HDR2 AFTER 1.                       
045200                                                                          
045300     MOVE 0 TO WS-TOP-COUNTER.                                            
045400     PERFORM 460-WRITE-TOP-STATION THROUGH 460-EXIT                       
045500             VARYING WS-TOP-COUNTER FROM 1 BY 1                           
045600             UNTIL WS-TOP-COUNTER > SCT-TAB-COUNT                         
045700                OR WS-TOP-COUNTER > RNK-TOP-LIMIT.                        
045800*    06/01/09 DLP EVS-0115                                                
045900     DISPLAY 'EVSUSAG -- DETAIL LINES WRITTEN: '                          
046000             WS-DETAIL-LINE-COUNT.                                        
046100                                                                          
046200 460-WRITE-TOP-STATION.                                                   
046300     MOVE SCT-TAB-STATION-ID (WS-TOP-COUNTER) TO RUN-STATION-ID.          
046400     PERFORM 650-LOOKUP-STATION-NAME.                                     
046500     MOVE WS-TOP-COUNTER TO RPT-RANK.                                     
046600     MOVE RUN-STATION-ID TO RPT-STATION-ID.                               
046700     MOVE RUN-STATION-NAME TO RPT-STATION-NAME.                           
046800     MOVE SCT-TAB-SESS-COUNT (WS-TOP-COUNTER) TO                          
046900             RPT-SESSION-COUNT.                                           
047000     WRITE REPORT-RECORD FROM RPT-TOP-DETAIL AFTER 1.                     
047100     ADD +1 TO WS-DETAIL-LINE-COUNT.                                      
047200 460-EXIT.                                                                
047300     EXIT.                                                                
047400                                                                          
047500 900-OPEN-ALL-FILES.                                                      
047600     OPEN INPUT    STATION-FILE                                           
047700          INPUT    USER-FILE                                              
047800          INPUT    SESSION-FILE                                           
047900          OUTPUT   REPORT-FILE.                                           
048000     IF WS-STATFILE-STATUS NOT = '00'                                     
048100       DISPLAY 'ERROR OPENING STATION FILE. RC:'                          
048200               WS-STATFILE-STATUS                                         
048300       MOVE 16 TO RETURN-CODE                                             
048400       MOVE 'Y' TO WS-STATION-FILE-EOF.                                   
048500     IF WS-USERFILE-STATUS NOT = '00'                                     
048600       DISPLAY 'ERROR OPENING USER FILE. RC:'                             
048700               WS-USERFILE-STATUS                                         
048800       MOVE 16 TO RETURN-CODE                                             
048900       MOVE 'Y' TO WS-USER-FILE-EOF.                                      
049000     IF WS-SESSFILE-STATUS NOT = '00'                                     
049100       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                          
049200               WS-SESSFILE-STATUS                                         
049300       MOVE 16 TO RETURN-CODE                                             
049400       MOVE 'Y' TO WS-SESSION-FILE-EOF.                                   
049500                                                                          
049600 905-CLOSE-ALL-FILES.                                                     
049700     CLOSE STATION-FILE                                                   
049800           USER-FILE                                                      
049900           SESSION-FILE                                                   
050000           REPORT-FILE.                                                   
050100                                                                          
050200*  END OF PROGRAM EVSUSAG                                                 
