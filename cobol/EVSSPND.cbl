000100****************************************************************          
000200*                                                              *          
000300*   PROGRAM:      EVSSPND                                      *          
000400*   PROGRAMMER:   D. PATEL                                     *          
000500*                 EV NETWORK SETTLEMENT GROUP                  *          
000600*   DATE:         AUGUST 1994                                  *          
000700*                                                              *          
000800*   FUNCTION:     TOTALS ONE USER'S SPENDING ACROSS A DATE/    *          
000900*                 TIME RANGE SUPPLIED ON A ONE-RECORD PARM     *          
001000*                 FILE.  THE SESSION FILE IS SCANNED STRAIGHT  *          
001100*                 THROUGH -- THERE IS NO KEYED ACCESS TO IT --  *         
001200*                 AND EACH SESSION FOR THE REQUESTED USER-ID   *          
001300*                 THAT FALLS STRICTLY INSIDE THE RANGE IS      *          
001400*                 ADDED INTO THE TOTAL.                        *          
001500*                                                              *          
001600****************************************************************          
001700* CHANGE ACTIVITY:                                                        
001800*                                                                         
001900*   DATE      WHO   TICKET     DESCRIPTION                                
002000*   --------  ----  ---------  ---------------------------------          
002100*   94/08/09  DLP   EVS-0028   ORIGINAL PROGRAM                           
002200*   94/08/22  DLP   EVS-0030   RANGE COMPARE CHANGED TO USE THE           
002300*                              PACKED SS-STAMP-REDEF FIELD --             
002400*                              COMPARING DATE AND TIME AS TWO             
002500*                              SEPARATE FIELDS LET A SESSION AT           
002600*                              23:59 ON THE START DATE SLIP IN            
002700*   96/03/11  KTB   EVS-0044   CALL EVSCOST BEFORE ACCUMULATING           
002800*                              SO AN UNBILLED SESSION STILL               
002900*                              PRICES OUT CORRECTLY                       
003000*   98/11/03  KTB   EVS-0061   Y2K REVIEW -- STAMP FIELDS ALREADY         
003100*                              CCYYMMDDHHMMSS, NO CHANGE REQUIRED         
003200*   05/03/22  DLP   EVS-0114   AVERAGE-PER-SESSION GUARD ADDED --         
003300*                              A ZERO-SESSION PERIOD WAS ABENDING         
003400*                              ON THE DIVIDE                              
003500*   06/01/09  DLP   EVS-0115   ZERO-AVERAGE LITERAL PULLED OUT            
003600*                              TO A NAMED WORK CONSTANT PER THE           
003700*                              SHOP CODE-REVIEW STANDARD                  
003800****************************************************************          
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID.    EVSSPND.                                                  
004100 AUTHOR.        D. PATEL.                                                 
004200 INSTALLATION.  EV NETWORK SETTLEMENT GROUP.                              
004300 DATE-WRITTEN.  AUGUST 1994.                                              
004400 DATE-COMPILED.                                                           
004500 SECURITY.      UNCLASSIFIED.                                             
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.  IBM-370.                                               
004900 OBJECT-COMPUTER.  IBM-370.                                               
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM.                                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500     SELECT PARM-FILE      ASSIGN TO PARMFILE                             
005600         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
005700                                                                          
005800     SELECT SESSION-FILE   ASSIGN TO SESSFILE                             
005900         ACCESS IS SEQUENTIAL                                             
006000         FILE STATUS  IS  WS-SESSFILE-STATUS.                             
006100                                                                          
006200     SELECT REPORT-FILE    ASSIGN TO PRPTLIST                             
006300         FILE STATUS  IS  WS-REPORT-STATUS.                               
006400                                                                          
006500****************************************************************          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800                                                                          
006900 FD  PARM-FILE                                                            
007000     RECORDING MODE IS F.                                                 
007100 01  PARM-RECORD.                                                         
007200     05  PARM-USER-ID            PIC 9(09).                               
007300     05  PARM-RANGE-START-GROUP.                                          
007400         10  PARM-RANGE-START-DATE   PIC 9(08).                           
007500         10  PARM-RANGE-START-TIME   PIC 9(06).                           
007600     05  PARM-RANGE-START-REDEF                                           
007700             REDEFINES PARM-RANGE-START-GROUP PIC 9(14).                  
007800     05  PARM-RANGE-END-GROUP.                                            
007900         10  PARM-RANGE-END-DATE     PIC 9(08).                           
008000         10  PARM-RANGE-END-TIME     PIC 9(06).                           
008100     05  PARM-RANGE-END-REDEF                                             
008200             REDEFINES PARM-RANGE-END-GROUP PIC 9(14).                    
008300     05  FILLER                  PIC X(34).                               
008400                                                                          
008500 FD  SESSION-FILE                                                         
008600     RECORDING MODE IS F.                                                 
008700 COPY EVSESCOB.                                                           
008800                                                                          
008900 FD  REPORT-FILE                                                          
009000     RECORDING MODE IS F.                                                 
009100 01  REPORT-RECORD               PIC X(132).                              
009200                                                                          
009300*****************************************************************         
009400 WORKING-STORAGE SECTION.                                                 
009500*****************************************************************         
009600*    06/01/09 DLP EVS-0115 -- NAMED ZERO CONSTANT, SEE 800-               
009700*    WRITE-SPENDING-TOTALS                                                
009800 77  WS-ZERO-AVG-CONST      PIC S9(1)  COMP  VALUE +0.                    
009900*                                                                         
010000 01  SYSTEM-DATE-AND-TIME.                                                
010100     05  SYSTEM-DATE.                                                     
010200         10  SYSTEM-YEAR             PIC 9(4).                            
010300         10  SYSTEM-MONTH            PIC 9(2).                            
010400         10  SYSTEM-DAY              PIC 9(2).                            
010500*                                                                         
010600     05  FILLER              PIC X(2)  VALUE SPACES.                      
010700 01  WS-FIELDS.                                                           
010800     05  WS-PARMFILE-STATUS      PIC X(2)  VALUE SPACES.                  
010900     05  WS-SESSFILE-STATUS      PIC X(2)  VALUE SPACES.                  
011000     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
011100     05  WS-SESSION-FILE-EOF     PIC X     VALUE 'N'.                     
011200         88  WS-AT-END-OF-SESSIONS    VALUE 'Y'.                          
011300*                                                                         
011400     05  FILLER              PIC X(2)  VALUE SPACES.                      
011500 01  RUN-CONTROL-VARS.                                                    
011600     05  RUN-USER-ID             PIC 9(09)   VALUE 0.                     
011700     05  RUN-RANGE-START         PIC 9(14)   VALUE 0.                     
011800     05  RUN-RANGE-END           PIC 9(14)   VALUE 0.                     
011900*                                                                         
012000     05  FILLER              PIC X(2)  VALUE SPACES.                      
012100 01  TOTALS-VARS.                                                         
012200     05  SESSION-COUNT           PIC S9(7)   COMP-3  VALUE +0.            
012300     05  TOTAL-SPENDING          PIC S9(7)V99 COMP-3 VALUE +0.            
012400     05  AVG-SPENDING-PER-SESSION                                         
012500                                 PIC S9(7)V99 COMP-3 VALUE +0.            
012600*                                                                         
012700*    94/08/22 DLP EVS-0030 -- INTERMEDIATE FOR THE COMPARE, SO            
012800*    THE 14-DIGIT STAMP NEVER HAS TO BE MOVED PIECEMEAL                   
012900     05  FILLER              PIC X(2)  VALUE SPACES.                      
013000 01  COMPARE-WORK-AREA.                                                   
013100     05  WS-SESSION-STAMP        PIC 9(14)   VALUE 0.                     
013200     05  FILLER              PIC X(2)  VALUE SPACES.                      
013300 01  COMPARE-WORK-REDEF REDEFINES COMPARE-WORK-AREA.                      
013400     05  WS-SESSION-STAMP-DATE   PIC 9(08).                               
013500     05  WS-SESSION-STAMP-TIME   PIC 9(06).                               
013600*                                                                         
013700*        *******************                                              
013800*            report lines                                                 
013900*        *******************                                              
014000 01  RPT-HEADER1.                                                         
014100     05  FILLER                     PIC X(40)                             
014200               VALUE 'TOTAL SPENDING OVER PERIOD        DATE: '.          
014300     05  RPT-MM                     PIC 99.                               
014400     05  FILLER                     PIC X     VALUE '/'.                  
014500     05  RPT-DD                     PIC 99.                               
014600     05  FILLER                     PIC X     VALUE '/'.                  
014700     05  RPT-YY                     PIC 9999.                             
014800     05  FILLER                     PIC X(69) VALUE SPACES.               
014900 01  RPT-DETAIL.                                                          
015000     05  FILLER              PIC X(8)     VALUE 'USER-ID:'.               
015100     05  RPT-USER-ID         PIC 9(9).                                    
015200     05  FILLER              PIC X(3)     VALUE SPACES.                   
015300     05  FILLER              PIC X(15)    VALUE 'SESSION COUNT: '.        
015400     05  RPT-SESSION-COUNT   PIC ZZZ,ZZ9.                                 
015500     05  FILLER              PIC X(3)     VALUE SPACES.                   
015600     05  FILLER              PIC X(16)                                    
015700                 VALUE 'TOTAL SPENDING: '.                                
015800     05  RPT-TOTAL-SPENDING  PIC ZZZ,ZZ9.99.                              
015900     05  FILLER              PIC X(3)     VALUE SPACES.                   
016000     05  FILLER              PIC X(17)                                    
016100                 VALUE 'AVG PER SESSION: '.                               
016200     05  RPT-AVG-SPENDING    PIC ZZZ,ZZ9.99.                              
016300     05  FILLER              PIC X(14)    VALUE SPACES.                   
016400                                                                          
016500*****************************************************************         
016600 PROCEDURE DIVISION.                                                      
016700*****************************************************************         
016800                                                                          
016900 000-MAIN.                                                                
017000     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                               
017100     DISPLAY 'EVSSPND STARTED DATE = ' SYSTEM-MONTH '/'                   
017200            SYSTEM-DAY '/' SYSTEM-YEAR '  (mm/dd/ccyy)'.                  
017300                                                                          
017400     PERFORM 900-OPEN-ALL-FILES.                                          
017500     PERFORM 750-READ-PARM-RECORD.                                        
017600     PERFORM 800-INIT-REPORT.                                             
017700                                                                          
017800     PERFORM 100-PROCESS-SESSION-FILE THROUGH 100-EXIT                    
017900             UNTIL WS-AT-END-OF-SESSIONS.                                 
018000                                                                          
018100     PERFORM 800-WRITE-SPENDING-TOTALS.                                   
018200     PERFORM 905-CLOSE-ALL-FILES.                                         
018300                                                                          
018400     GOBACK.                                                              
018500                                                                          
018600 100-PROCESS-SESSION-FILE.                                                
018700     PERFORM 700-READ-SESSION-FILE.                                       
018800     IF WS-AT-END-OF-SESSIONS                                             
018900         GO TO 100-EXIT.                                                  
019000     IF SS-USER-ID NOT = RUN-USER-ID                                      
019100         GO TO 100-EXIT.                                                  
019200     MOVE SS-STAMP-REDEF TO WS-SESSION-STAMP.                             
019300     IF WS-SESSION-STAMP > RUN-RANGE-START                                
019400        AND WS-SESSION-STAMP < RUN-RANGE-END                              
019500         CALL 'EVSCOST' USING SS-SESSION-RECORD                           
019600         ADD +1 TO SESSION-COUNT                                          
019700         ADD SS-TOTAL-COST TO TOTAL-SPENDING.                             
019800 100-EXIT.                                                                
019900     EXIT.                                                                
020000                                                                          
020100 700-READ-SESSION-FILE.                                                   
020200     READ SESSION-FILE                                                    
020300       AT END MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
020400     IF WS-SESSFILE-STATUS = '10'                                         
020500         MOVE 'Y' TO WS-SESSION-FILE-EOF.                                 
020600                                                                          
020700 750-READ-PARM-RECORD.                                                    
020800     READ PARM-FILE                                                       
020900       AT END DISPLAY 'ERROR - NO PARM RECORD ON PARM-FILE'               
021000              MOVE 16 TO RETURN-CODE                                      
021100              MOVE 'Y' TO WS-SESSION-FILE-EOF.                            
021200     MOVE PARM-USER-ID           TO RUN-USER-ID.                          
021300     MOVE PARM-RANGE-START-REDEF TO RUN-RANGE-START.                      
021400     MOVE PARM-RANGE-END-REDEF   TO RUN-RANGE-END.                        
021500                                                                          
021600 800-INIT-REPORT.                                                         
021700     MOVE SYSTEM-YEAR    TO RPT-YY.                                       
021800     MOVE SYSTEM-MONTH   TO RPT-MM.                                       
021900     MOVE SYSTEM-DAY     TO RPT-DD.                                       
022000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.              
022100                                                                          
022200 800-WRITE-SPENDING-TOTALS.                                               
022300*    05/03/22 DLP EVS-0114 -- AVERAGE-PER-SESSION GUARD                   
022400     MOVE SPACES TO RPT-DETAIL.                                           
022500     MOVE RUN-USER-ID       TO RPT-USER-ID.                               
022600     MOVE SESSION-COUNT     TO RPT-SESSION-COUNT.                         
022700     MOVE TOTAL-SPENDING    TO RPT-TOTAL-SPENDING.                        
022800     IF SESSION-COUNT > 0                                                 
022900         COMPUTE AVG-SPENDING-PER-SESSION ROUNDED =                       
023000                 TOTAL-SPENDING / SESSION-COUNT                           
023100     ELSE                                                                 
023200*        06/01/09 DLP EVS-0115 -- NAMED CONSTANT, NOT A LITERAL           
023300         MOVE WS-ZERO-AVG-CONST TO AVG-SPENDING-PER-SESSION.              
023400     MOVE AVG-SPENDING-PER-SESSION TO RPT-AVG-SPENDING.                   
023500     WRITE REPORT-RECORD FROM RPT-DETAIL AFTER 2.                         
023600                                                                          
023700 900-OPEN-ALL-FILES.                                                      
023800     OPEN INPUT    PARM-FILE                                              
023900          INPUT    SESSION-FILE                                           
024000          OUTPUT   REPORT-FILE.                                           
024100     IF WS-SESSFILE-STATUS NOT = '00'                                     
024200       DISPLAY 'ERROR OPENING SESSION FILE. RC:'                          
024300               WS-SESSFILE-STATUS                                         
024400       MOVE 16 TO RETURN-CODE                                             
024500       MOVE 'Y' TO WS-SESSION-FILE-EOF.                                   
024600                                                                          
024700 905-CLOSE-ALL-FILES.                                                     
024800     CLOSE PARM-FILE                                                      
024900           SESSION-FILE                                                   
025000           REPORT-FILE.                                                   
025100                                                                          
025200*  END OF PROGRAM EVSSPND                                                 
